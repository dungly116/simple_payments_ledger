000100******************************************************************
000200* ACCT-MAINT
000300*   ACCOUNT MAINTENANCE / ACCOUNT STORE SERVICE MODULE
000400*
000500*   CALLED BY LEDGER-BATCH ONCE PER REQUEST.  OWNS THE LEDGMSTR
000600*   INDEXED FILE FOR THE LIFE OF THE RUN - OPENED ON THE FIRST
000700*   OPENMSTR CALL, CLOSED ON THE CLOSEMST CALL FROM THE BATCH
000800*   DRIVER'S TERMINATION PARAGRAPH.  FUNCTIONS SUPPORTED ARE
000900*   OPENMSTR, CREATE, GET, SETBAL, EXISTS, CLOSEMST.
001000*
001100*   ORIGINALLY WRITTEN AS THE ONLINE INVENTORY FILE MAINTENANCE
001200*   MODULE FOR THE PARTS SYSTEM.  RE-TASKED UNDER THE LEDGER
001300*   CONVERSION PROJECT TO MAINTAIN CUSTOMER ACCOUNT BALANCES
001400*   INSTEAD OF PART QUANTITIES - THE KEYED READ/REWRITE/WRITE
001500*   SHAPE CARRIED OVER UNCHANGED.
001600******************************************************************
001700 IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.                 ACCT-MAINT.
002000 AUTHOR.                     R. PELLETIER.
002100 INSTALLATION.                MERIDIAN TRUST DATA CENTER.
002200 DATE-WRITTEN.               03/11/87.
002300 DATE-COMPILED.
002400 SECURITY.                   COMPANY CONFIDENTIAL.
002500*-----------------------------------------------------------------
002600*   CHANGE LOG
002700*   ----------
002800*   03/11/87  R.PELLETIER  ORIGINAL WRITE-UP - INVENTORY ONLINE
002900*                          FILE MAINT MODULE, PARTS SYSTEM.
003000*   09/02/88  R.PELLETIER  ADDED RETRY-ON-DUPLICATE LOGIC FOR
003100*                          PART-NUMBER COLLISIONS (REQ I-8819).
003200*   01/17/91  D.ASANTE     YEAR-END MAINT, NO FUNCTIONAL CHANGE.
003300*   11/02/97  R.PELLETIER  LEDGER CONVERSION PROJECT (REQ L-9703)
003400*                          RE-TASKED MODULE TO MAINTAIN ACCOUNT
003500*                          BALANCES.  SCREEN SECTION REMOVED -
003600*                          THIS RUNS UNATTENDED UNDER THE BATCH
003700*                          DRIVER NOW, NOT FROM A 3270 SESSION.
003800*   11/09/97  R.PELLETIER  ADDED FUNCTION-CODE DISPATCH (OPENMSTR
003900*                          / CREATE / GET / SETBAL / EXISTS /
004000*                          CLOSEMST) SO ONE MODULE SERVES ALL
004100*                          FOUR LEDGER OPERATIONS.
004200*   12/01/97  T.OKAFOR     ADDED ACCOUNT-ID GENERATION PARAGRAPH
004300*                          (ACC_ PREFIX + 12 HEX), REQ L-9731.
004400*   02/08/98  T.OKAFOR     BALANCE EDIT NOW REJECTS NEGATIVE ON
004500*                          BOTH CREATE AND SETBAL - PREVIOUSLY
004600*                          ONLY CHECKED ON CREATE (REQ L-9802).
004700*   09/30/98  T.OKAFOR     Y2K REMEDIATION - CREATED-TS IS A
004800*                          4-DIGIT YEAR TEXT STAMP, NO 2-DIGIT
004900*                          YEAR FIELDS REMAIN IN THIS MODULE.
005000*   06/14/00  M.SINGH      FIRST-RUN AUTO-BUILD OF LEDGMSTR WHEN
005100*                          FILE STATUS 35 COMES BACK ON OPEN
005200*                          (REQ L-0061).
005300*   03/05/03  M.SINGH      MINOR - TIGHTENED RSP-MESSAGE TEXT TO
005400*                          MATCH LEDGER-BATCH REPORT COLUMN WIDTH.
005500******************************************************************
005600 ENVIRONMENT                 DIVISION.
005700*-----------------------------------------------------------------
005800 CONFIGURATION               SECTION.
005900 SOURCE-COMPUTER.            IBM-3090.
006000 OBJECT-COMPUTER.            IBM-3090.
006100 SPECIAL-NAMES.
006200     C01                     IS TOP-OF-FORM
006300     CLASS HEX-DIGIT-CLASS   IS "0" THRU "9" "A" THRU "F"
006400                                 "a" THRU "f"
006500     UPSI-0                  ON STAGING-RUN.
006600*-----------------------------------------------------------------
006700 INPUT-OUTPUT                SECTION.
006800 FILE-CONTROL.
006900     SELECT  ACCT-MASTER-FILE
007000             ASSIGN TO "LEDGMSTR"
007100             ORGANIZATION IS INDEXED
007200             ACCESS MODE IS RANDOM
007300             RECORD KEY IS ACCT-ID OF ACCT-MASTER-FILE-REC
007400             FILE STATUS IS ACCT-FILE-STAT.
007500******************************************************************
007600 DATA                        DIVISION.
007700*-----------------------------------------------------------------
007800 FILE                        SECTION.
007900 FD  ACCT-MASTER-FILE
008000     RECORD CONTAINS 102 CHARACTERS
008100     DATA RECORD IS ACCT-MASTER-FILE-REC.
008200 COPY ACCTREC REPLACING ==ACCT-MASTER-RECORD==
008300                      BY ==ACCT-MASTER-FILE-REC==.
008400*-----------------------------------------------------------------
008500 WORKING-STORAGE             SECTION.
008600*-----------------------------------------------------------------
008700 01  SWITCHES-AND-COUNTERS.
008800     05  MASTER-OPEN-SW          PIC X(01) VALUE "N".
008900         88  MASTER-IS-OPEN                VALUE "Y".
009000     05  WS-ID-SEQ                PIC S9(08) COMP VALUE ZERO.
009100     05  WS-CREATE-COUNT          PIC S9(08) COMP VALUE ZERO.
009200     05  WS-GET-COUNT             PIC S9(08) COMP VALUE ZERO.
009300     05  WS-SETBAL-COUNT          PIC S9(08) COMP VALUE ZERO.
009400     05  FILLER                   PIC X(08).
009500*-----------------------------------------------------------------
009600 01  FILE-STATUS-AND-MISC.
009700     05  ACCT-FILE-STAT           PIC X(02).
009800         88  ACCT-FILE-OK                  VALUE "00".
009900         88  ACCT-FILE-NOT-FOUND            VALUE "23".
010000         88  ACCT-FILE-MUST-BUILD            VALUE "35".
010100     05  FILLER                   PIC X(10).
010200*-----------------------------------------------------------------
010300*   HEX-DIGIT-TABLE IS REDEFINED AS A 16-CHARACTER TABLE SO THE
010400*   ID GENERATOR CAN INDEX STRAIGHT INTO IT - SAME TECHNIQUE AS
010500*   THE WEEKDAY TABLE IN THE OLD INVENTORY REPORT PROGRAM.
010600*-----------------------------------------------------------------
010700 01  HEX-DIGIT-TABLE              PIC X(16)
010800                                   VALUE "0123456789abcdef".
010900 01  HEX-DIGIT-ARRAY REDEFINES HEX-DIGIT-TABLE.
011000     05  HEX-DIGIT                PIC X(01) OCCURS 16 TIMES.
011100*-----------------------------------------------------------------
011200 01  ID-GENERATION-WORK-AREA.
011300     05  WS-ID-SEED               PIC 9(15) COMP-3 VALUE ZERO.
011400     05  WS-ID-REMAINDER          PIC 9(02) COMP VALUE ZERO.
011500     05  WS-ID-SUBSCRIPT          PIC S9(04) COMP VALUE ZERO.
011600     05  GENERATED-ACCT-ID.
011700         10  GEN-ID-PREFIX        PIC X(04) VALUE "acc_".
011800         10  GEN-ID-HEX           PIC X(12).
011900     05  WS-CURRENT-TIME          PIC 9(08).
012000     05  FILLER                   PIC X(12).
012100*-----------------------------------------------------------------
012200 01  EDIT-WORK-AREA.
012300     05  WS-EDIT-AMOUNT           PIC S9(18)V9(02) VALUE ZERO.
012400     05  FILLER                   PIC X(10).
012500*-----------------------------------------------------------------
012600 01  TIMESTAMP-WORK-AREA.
012700     05  WS-TODAY                 PIC 9(08).
012800     05  WS-TODAY-PARTS REDEFINES WS-TODAY.
012900         10  WS-TODAY-YEAR        PIC 9(04).
013000         10  WS-TODAY-MONTH       PIC 9(02).
013100         10  WS-TODAY-DAY         PIC 9(02).
013200     05  WS-NOW                   PIC 9(08).
013300     05  WS-NOW-PARTS REDEFINES WS-NOW.
013400         10  WS-NOW-HOUR          PIC 9(02).
013500         10  WS-NOW-MINUTE        PIC 9(02).
013600         10  WS-NOW-SECOND        PIC 9(02).
013700         10  WS-NOW-HUNDREDTH     PIC 9(02).
013800     05  WS-TIMESTAMP-TEXT        PIC X(26).
013900     05  FILLER                   PIC X(10).
014000*-----------------------------------------------------------------
014100 LINKAGE                     SECTION.
014200*-----------------------------------------------------------------
014300 01  LK-FUNCTION-CODE             PIC X(08).
014400     88  FUNC-OPEN-MASTER                  VALUE "OPENMSTR".
014500     88  FUNC-CREATE-ACCOUNT                VALUE "CREATE  ".
014600     88  FUNC-GET-ACCOUNT                    VALUE "GET     ".
014700     88  FUNC-SETBAL-ACCOUNT                  VALUE "SETBAL  ".
014800     88  FUNC-EXISTS-ACCOUNT                   VALUE "EXISTS  ".
014900     88  FUNC-CLOSE-MASTER                      VALUE "CLOSEMST".
015000*-----------------------------------------------------------------
015100 01  LK-PARM-AREA.
015200     05  LK-ACCT-ID               PIC X(36).
015300     05  LK-AMOUNT                PIC S9(18)V9(02).
015400     05  FILLER                   PIC X(10).
015500 01  LK-CREATE-PARMS REDEFINES LK-PARM-AREA.
015600     05  LK-CR-INITIAL-BAL        PIC S9(18)V9(02).
015700     05  FILLER                   PIC X(46).
015800 01  LK-GET-PARMS REDEFINES LK-PARM-AREA.
015900     05  LK-GET-ACCT-ID           PIC X(36).
016000     05  FILLER                   PIC X(30).
016100 01  LK-SETBAL-PARMS REDEFINES LK-PARM-AREA.
016200     05  LK-SB-ACCT-ID            PIC X(36).
016300     05  LK-SB-NEW-BALANCE        PIC S9(18)V9(02).
016400     05  FILLER                   PIC X(10).
016500*-----------------------------------------------------------------
016600 COPY ACCTREC.
016700*-----------------------------------------------------------------
016800 COPY LEDGRESP.
016900*-----------------------------------------------------------------
017000 PROCEDURE DIVISION USING LK-FUNCTION-CODE
017100                           LK-PARM-AREA
017200                           ACCT-MASTER-RECORD
017300                           LEDG-RESPONSE-AREA.
017400*-----------------------------------------------------------------
017500* Main dispatch - one function code per CALL.
017600*-----------------------------------------------------------------
017700 100-ACCT-MAINT-MAIN.
017800     MOVE "Y"                TO RSP-SUCCESS-FLAG.
017900     MOVE SPACES              TO RSP-ERROR-CODE.
018000     MOVE SPACES              TO RSP-MESSAGE.
018100     EVALUATE TRUE
018200         WHEN FUNC-OPEN-MASTER
018300             PERFORM 200-OPEN-MASTER THRU 200-OPEN-MASTER-EXIT
018400         WHEN FUNC-CREATE-ACCOUNT
018500             PERFORM 200-CREATE-ACCOUNT
018600                 THRU 200-CREATE-ACCOUNT-EXIT
018700         WHEN FUNC-GET-ACCOUNT
018800             PERFORM 200-GET-ACCOUNT THRU 200-GET-ACCOUNT-EXIT
018900         WHEN FUNC-SETBAL-ACCOUNT
019000             PERFORM 200-SETBAL-ACCOUNT
019100                 THRU 200-SETBAL-ACCOUNT-EXIT
019200         WHEN FUNC-EXISTS-ACCOUNT
019300             PERFORM 200-EXISTS-ACCOUNT
019400                 THRU 200-EXISTS-ACCOUNT-EXIT
019500         WHEN FUNC-CLOSE-MASTER
019600             PERFORM 200-CLOSE-MASTER THRU 200-CLOSE-MASTER-EXIT
019700         WHEN OTHER
019800             MOVE "N"             TO RSP-SUCCESS-FLAG
019900             SET RSP-VALIDATION-ERROR TO TRUE
020000             MOVE "Unknown account-maintenance function"
020100                                  TO RSP-MESSAGE
020200     END-EVALUATE.
020300     GOBACK.
020400*-----------------------------------------------------------------
020500* Open the indexed master for the run.  If it has never been
020600* built (status 35) we build it empty on the fly - first-run
020700* convenience added under REQ L-0061.
020800*-----------------------------------------------------------------
020900 200-OPEN-MASTER.
021000     IF MASTER-IS-OPEN
021100         GO TO 200-OPEN-MASTER-EXIT
021200     END-IF.
021300     OPEN I-O ACCT-MASTER-FILE.
021400     IF ACCT-FILE-MUST-BUILD
021500         OPEN OUTPUT ACCT-MASTER-FILE
021600         CLOSE ACCT-MASTER-FILE
021700         OPEN I-O ACCT-MASTER-FILE
021800     END-IF.
021900     MOVE "Y"                TO MASTER-OPEN-SW.
022000 200-OPEN-MASTER-EXIT.
022100     EXIT.
022200*-----------------------------------------------------------------
022300* Create account - validates the initial balance, generates the
022400* id, writes the new record, hands the built record back.
022500*-----------------------------------------------------------------
022600 200-CREATE-ACCOUNT.
022700     ADD 1 TO WS-CREATE-COUNT.
022800     MOVE LK-CR-INITIAL-BAL  TO WS-EDIT-AMOUNT.
022900     PERFORM 300-EDIT-BALANCE THRU 300-EDIT-BALANCE-EXIT.
023000     IF RSP-IS-FAILURE
023100         GO TO 200-CREATE-ACCOUNT-EXIT
023200     END-IF.
023300     PERFORM 400-GENERATE-ACCOUNT-ID
023400         THRU 400-GENERATE-ACCOUNT-ID-EXIT.
023500     PERFORM 400-STAMP-CURRENT-TIMESTAMP
023600         THRU 400-STAMP-CURRENT-TIMESTAMP-EXIT.
023700     MOVE GENERATED-ACCT-ID  TO ACCT-ID OF ACCT-MASTER-FILE-REC.
023800     MOVE LK-CR-INITIAL-BAL  TO ACCT-BALANCE OF
023900                                 ACCT-MASTER-FILE-REC.
024000     MOVE WS-TIMESTAMP-TEXT  TO ACCT-CREATED-TS OF
024100                                 ACCT-MASTER-FILE-REC.
024200     MOVE "A"                TO ACCT-STATUS-CD OF
024300                                 ACCT-MASTER-FILE-REC.
024400     WRITE ACCT-MASTER-FILE-REC
024500         INVALID KEY
024600             MOVE "N"         TO RSP-SUCCESS-FLAG
024700             SET RSP-VALIDATION-ERROR TO TRUE
024800             MOVE "Duplicate account id, retry rejected"
024900                              TO RSP-MESSAGE
025000         NOT INVALID KEY
025100             MOVE ACCT-MASTER-FILE-REC TO ACCT-MASTER-RECORD
025200     END-WRITE.
025300 200-CREATE-ACCOUNT-EXIT.
025400     EXIT.
025500*-----------------------------------------------------------------
025600* Get account - keyed read, not-found is a normal business
025700* outcome here, not an abend.
025800*-----------------------------------------------------------------
025900 200-GET-ACCOUNT.
026000     ADD 1 TO WS-GET-COUNT.
026100     MOVE LK-GET-ACCT-ID     TO ACCT-ID OF ACCT-MASTER-FILE-REC.
026200     READ ACCT-MASTER-FILE
026300         INVALID KEY
026400             MOVE "N"         TO RSP-SUCCESS-FLAG
026500             SET RSP-ACCOUNT-NOT-FOUND TO TRUE
026600             STRING "Account " DELIMITED BY SIZE
026700                    LK-GET-ACCT-ID DELIMITED BY SPACE
026800                    " not found" DELIMITED BY SIZE
026900                    INTO RSP-MESSAGE
027000         NOT INVALID KEY
027100             MOVE ACCT-MASTER-FILE-REC TO ACCT-MASTER-RECORD
027200     END-READ.
027300 200-GET-ACCOUNT-EXIT.
027400     EXIT.
027500*-----------------------------------------------------------------
027600* Replace balance - reject negative, keyed read/rewrite.
027700*-----------------------------------------------------------------
027800 200-SETBAL-ACCOUNT.
027900     ADD 1 TO WS-SETBAL-COUNT.
028000     MOVE LK-SB-NEW-BALANCE  TO WS-EDIT-AMOUNT.
028100     PERFORM 300-EDIT-BALANCE THRU 300-EDIT-BALANCE-EXIT.
028200     IF RSP-IS-FAILURE
028300         GO TO 200-SETBAL-ACCOUNT-EXIT
028400     END-IF.
028500     MOVE LK-SB-ACCT-ID      TO ACCT-ID OF ACCT-MASTER-FILE-REC.
028600     READ ACCT-MASTER-FILE
028700         INVALID KEY
028800             MOVE "N"         TO RSP-SUCCESS-FLAG
028900             SET RSP-ACCOUNT-NOT-FOUND TO TRUE
029000             STRING "Account " DELIMITED BY SIZE
029100                    LK-SB-ACCT-ID DELIMITED BY SPACE
029200                    " not found" DELIMITED BY SIZE
029300                    INTO RSP-MESSAGE
029400     END-READ.
029500     IF RSP-IS-FAILURE
029600         GO TO 200-SETBAL-ACCOUNT-EXIT
029700     END-IF.
029800     MOVE LK-SB-NEW-BALANCE  TO ACCT-BALANCE OF
029900                                 ACCT-MASTER-FILE-REC.
030000     REWRITE ACCT-MASTER-FILE-REC
030100         INVALID KEY
030200             MOVE "N"         TO RSP-SUCCESS-FLAG
030300             SET RSP-VALIDATION-ERROR TO TRUE
030400             MOVE "Rewrite of account master failed"
030500                              TO RSP-MESSAGE
030600         NOT INVALID KEY
030700             MOVE ACCT-MASTER-FILE-REC TO ACCT-MASTER-RECORD
030800     END-REWRITE.
030900 200-SETBAL-ACCOUNT-EXIT.
031000     EXIT.
031100*-----------------------------------------------------------------
031200* Existence probe - keyed read, Y/N only, no error classified.
031300*-----------------------------------------------------------------
031400 200-EXISTS-ACCOUNT.
031500     MOVE LK-ACCT-ID         TO ACCT-ID OF ACCT-MASTER-FILE-REC.
031600     READ ACCT-MASTER-FILE
031700         INVALID KEY     MOVE "N" TO RSP-SUCCESS-FLAG
031800         NOT INVALID KEY MOVE "Y" TO RSP-SUCCESS-FLAG
031900     END-READ.
032000 200-EXISTS-ACCOUNT-EXIT.
032100     EXIT.
032200*-----------------------------------------------------------------
032300 200-CLOSE-MASTER.
032400     IF MASTER-IS-OPEN
032500         CLOSE ACCT-MASTER-FILE
032600         MOVE "N"             TO MASTER-OPEN-SW
032700     END-IF.
032800 200-CLOSE-MASTER-EXIT.
032900     EXIT.
033000*-----------------------------------------------------------------
033100* Shared edit - initial balance (CREATE) and replacement balance
033200* (SETBAL) use the identical rule: must not be negative.
033300*-----------------------------------------------------------------
033400 300-EDIT-BALANCE.
033500     IF WS-EDIT-AMOUNT < ZERO
033600         MOVE "N"             TO RSP-SUCCESS-FLAG
033700         SET RSP-VALIDATION-ERROR TO TRUE
033800         IF FUNC-CREATE-ACCOUNT
033900             MOVE "Initial balance cannot be negative"
034000                              TO RSP-MESSAGE
034100         ELSE
034200             MOVE "Balance cannot be negative"
034300                              TO RSP-MESSAGE
034400         END-IF
034500     END-IF.
034600 300-EDIT-BALANCE-EXIT.
034700     EXIT.
034800*-----------------------------------------------------------------
034900* Generate a unique account id - ACC_ PREFIX PLUS 12 LOWERCASE
035000* HEX DIGITS, DERIVED FROM A CALL COUNTER AND TIME-OF-DAY SO TWO
035100* CALLS IN THE SAME RUN NEVER COLLIDE.
035200*-----------------------------------------------------------------
035300 400-GENERATE-ACCOUNT-ID.
035400     ADD 1                   TO WS-ID-SEQ.
035500     ACCEPT WS-CURRENT-TIME  FROM TIME.
035600     COMPUTE WS-ID-SEED = (WS-ID-SEQ * 100000000) +
035700                           WS-CURRENT-TIME.
035800     PERFORM 410-PLACE-ONE-HEX-DIGIT
035900         THRU 410-PLACE-ONE-HEX-DIGIT-EXIT
036000         VARYING WS-ID-SUBSCRIPT FROM 12 BY -1
036100         UNTIL WS-ID-SUBSCRIPT < 1.
036200 400-GENERATE-ACCOUNT-ID-EXIT.
036300     EXIT.
036400*-----------------------------------------------------------------
036500* One nibble of the id per pass - called out of line so the
036600* shop's no-inline-PERFORM house rule is honoured here too.
036700*-----------------------------------------------------------------
036800 410-PLACE-ONE-HEX-DIGIT.
036900     DIVIDE WS-ID-SEED BY 16 GIVING WS-ID-SEED
037000         REMAINDER WS-ID-REMAINDER.
037100     MOVE HEX-DIGIT (WS-ID-REMAINDER + 1)
037200         TO GEN-ID-HEX (WS-ID-SUBSCRIPT:1).
037300 410-PLACE-ONE-HEX-DIGIT-EXIT.
037400     EXIT.
037500*-----------------------------------------------------------------
037600* Build the 26-character ISO-8601 creation timestamp text.
037700*-----------------------------------------------------------------
037800 400-STAMP-CURRENT-TIMESTAMP.
037900     ACCEPT WS-TODAY         FROM DATE YYYYMMDD.
038000     ACCEPT WS-NOW           FROM TIME.
038100     STRING WS-TODAY-YEAR   DELIMITED BY SIZE
038200            "-"             DELIMITED BY SIZE
038300            WS-TODAY-MONTH  DELIMITED BY SIZE
038400            "-"             DELIMITED BY SIZE
038500            WS-TODAY-DAY    DELIMITED BY SIZE
038600            "T"             DELIMITED BY SIZE
038700            WS-NOW-HOUR     DELIMITED BY SIZE
038800            ":"             DELIMITED BY SIZE
038900            WS-NOW-MINUTE   DELIMITED BY SIZE
039000            ":"             DELIMITED BY SIZE
039100            WS-NOW-SECOND   DELIMITED BY SIZE
039200            ".000000"       DELIMITED BY SIZE
039300            INTO WS-TIMESTAMP-TEXT.
039400 400-STAMP-CURRENT-TIMESTAMP-EXIT.
039500     EXIT.
