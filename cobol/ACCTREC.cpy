000100******************************************************************
000200* ACCTREC  --  ACCOUNT MASTER RECORD LAYOUT
000300*
000400*   One occurrence per customer account on the LEDGMSTR file.
000500*   Key is ACCT-ID.  Record is fixed length, 102 bytes.
000600*
000700*   REVISIONS
000800*   ---------
000900*   11/02/97  R.PELLETIER  INITIAL LAYOUT - LEDGER CONVERSION
001000*                          PROJECT (REQ L-9703).
001100*   04/14/99  R.PELLETIER  WIDENED ACCT-BALANCE TO S9(18)V99 TO
001200*                          MATCH NEW NUMERIC(20,2) DD ENTRY.
001300*   09/21/01  T.OKAFOR     ADDED ACCT-STATUS-CD, RESERVE FILLER.
001400******************************************************************
001500 01  ACCT-MASTER-RECORD.
001600     05  ACCT-ID                     PIC X(36).
001700     05  ACCT-ID-PARTS REDEFINES ACCT-ID.
001800         10  ACCT-ID-PREFIX          PIC X(04).
001900         10  ACCT-ID-HEX             PIC X(12).
002000         10  ACCT-ID-FILL            PIC X(20).
002100     05  ACCT-BALANCE                PIC S9(18)V9(02).
002200     05  ACCT-CREATED-TS             PIC X(26).
002300     05  ACCT-CREATED-PARTS REDEFINES ACCT-CREATED-TS.
002400         10  ACCT-CR-YEAR            PIC 9(04).
002500         10  FILLER                  PIC X(01).
002600         10  ACCT-CR-MONTH           PIC 9(02).
002700         10  FILLER                  PIC X(01).
002800         10  ACCT-CR-DAY             PIC 9(02).
002900         10  FILLER                  PIC X(01).
003000         10  ACCT-CR-HOUR            PIC 9(02).
003100         10  FILLER                  PIC X(01).
003200         10  ACCT-CR-MINUTE          PIC 9(02).
003300         10  FILLER                  PIC X(01).
003400         10  ACCT-CR-SECOND          PIC 9(02).
003500         10  FILLER                  PIC X(01).
003600         10  ACCT-CR-MICROS          PIC 9(06).
003700     05  ACCT-STATUS-CD              PIC X(01) VALUE "A".
003800         88  ACCT-STATUS-ACTIVE              VALUE "A".
003900     05  FILLER                      PIC X(19).
