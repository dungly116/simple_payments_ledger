000100******************************************************************
000200* LEDGRESP  --  OPERATION RESPONSE / ERROR CLASSIFICATION AREA
000300*
000400*   Working-storage only - never written to a file.  Filled in
000500*   by ACCT-MAINT and TXN-ENGINE and read back by LEDGER-BATCH
000600*   to build the summary report detail line and control totals.
000700*
000800*   REVISIONS
000900*   ---------
001000*   11/16/97  R.PELLETIER  INITIAL LAYOUT - LEDGER CONVERSION
001100*                          PROJECT (REQ L-9703).
001200*   02/08/00  T.OKAFOR     ADDED VALIDATION-ERROR CLASS (REQ
001300*                          L-0002) FOR THE 2-DECIMAL EDIT.
001400******************************************************************
001500 01  LEDG-RESPONSE-AREA.
001600     05  RSP-SUCCESS-FLAG            PIC X(01).
001700         88  RSP-IS-SUCCESS                  VALUE "Y".
001800         88  RSP-IS-FAILURE                  VALUE "N".
001900     05  RSP-ERROR-CODE              PIC X(24).
002000         88  RSP-ACCOUNT-NOT-FOUND
002100                             VALUE "ACCOUNT_NOT_FOUND       ".
002200         88  RSP-INSUFFICIENT-FUNDS
002300                             VALUE "INSUFFICIENT_FUNDS      ".
002400         88  RSP-INVALID-AMOUNT
002500                             VALUE "INVALID_AMOUNT          ".
002600         88  RSP-VALIDATION-ERROR
002700                             VALUE "VALIDATION_ERROR        ".
002800     05  RSP-MESSAGE                 PIC X(60).
002900     05  FILLER                      PIC X(14).
