000100******************************************************************
000200* REQREC  --  OPERATION REQUEST RECORD LAYOUT
000300*
000400*   One occurrence per requested operation on the LEDGIN file,
000500*   processed in arrival order by LEDGER-BATCH.  Record is
000600*   fixed length, 112 bytes.
000700*
000800*   REVISIONS
000900*   ---------
001000*   11/16/97  R.PELLETIER  INITIAL LAYOUT - LEDGER CONVERSION
001100*                          PROJECT (REQ L-9703).
001200******************************************************************
001300 01  LEDG-REQUEST-RECORD.
001400     05  REQ-OP                      PIC X(08).
001500         88  REQ-OP-CREATE                   VALUE "CREATE  ".
001600         88  REQ-OP-GET                      VALUE "GET     ".
001700         88  REQ-OP-SETBAL                   VALUE "SETBAL  ".
001800         88  REQ-OP-TRANSFER                 VALUE "TRANSFER".
001900     05  REQ-ACCT-ID                 PIC X(36).
002000     05  REQ-TO-ID                   PIC X(36).
002100     05  REQ-AMOUNT                  PIC S9(18)V9(02).
002200     05  REQ-AMOUNT-PARTS REDEFINES REQ-AMOUNT.
002300         10  REQ-AMOUNT-SIGN         PIC X(01).
002400         10  REQ-AMOUNT-DIGITS       PIC X(19).
002500     05  FILLER                      PIC X(12).
