000100******************************************************************
000200* TXNREC  --  TRANSACTION JOURNAL RECORD LAYOUT
000300*
000400*   One occurrence per transfer attempt on the LEDGTRAN file,
000500*   written in the order the transfer was executed.  Key is
000600*   TXN-ID.  Record is fixed length, 278 bytes.
000700*
000800*   REVISIONS
000900*   ---------
001000*   11/09/97  R.PELLETIER  INITIAL LAYOUT - LEDGER CONVERSION
001100*                          PROJECT (REQ L-9703).
001200*   06/02/99  T.OKAFOR     ADDED TXN-ERROR-MSG FOR REJECTED
001300*                          TRANSFERS (REQ L-9914).
001400******************************************************************
001500 01  TXN-JOURNAL-RECORD.
001600     05  TXN-ID                      PIC X(36).
001700     05  TXN-ID-PARTS REDEFINES TXN-ID.
001800         10  TXN-ID-PREFIX           PIC X(04).
001900         10  TXN-ID-HEX              PIC X(12).
002000         10  TXN-ID-FILL             PIC X(20).
002100     05  TXN-FROM-ID                 PIC X(36).
002200     05  TXN-TO-ID                   PIC X(36).
002300     05  TXN-AMOUNT                  PIC S9(18)V9(02).
002400     05  TXN-STATUS-CD               PIC X(10).
002500         88  TXN-PENDING                     VALUE "PENDING   ".
002600         88  TXN-COMPLETED                   VALUE "COMPLETED ".
002700         88  TXN-FAILED                      VALUE "FAILED    ".
002800     05  TXN-ERROR-MSG               PIC X(60).
002900     05  TXN-CREATED-TS              PIC X(26).
003000     05  TXN-CREATED-PARTS REDEFINES TXN-CREATED-TS.
003100         10  TXN-CR-YEAR             PIC 9(04).
003200         10  FILLER                  PIC X(01).
003300         10  TXN-CR-MONTH            PIC 9(02).
003400         10  FILLER                  PIC X(01).
003500         10  TXN-CR-DAY              PIC 9(02).
003600         10  FILLER                  PIC X(01).
003700         10  TXN-CR-HOUR             PIC 9(02).
003800         10  FILLER                  PIC X(01).
003900         10  TXN-CR-MINUTE           PIC 9(02).
004000         10  FILLER                  PIC X(01).
004100         10  TXN-CR-SECOND           PIC 9(02).
004200         10  FILLER                  PIC X(01).
004300         10  TXN-CR-MICROS           PIC 9(06).
004400     05  FILLER                      PIC X(18).
