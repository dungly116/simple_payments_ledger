000100******************************************************************
000200* TXN-ENGINE
000300*   TRANSFER ENGINE - PURE COMPUTE, NO FILE I/O.
000400*
000500*   CALLED BY LEDGER-BATCH TWICE PER TRANSFER REQUEST.  THE
000600*   FIRST CALL (FUNC-VALIDATE-TRANSFER) EDITS THE AMOUNT AND
000700*   THE SELF-TRANSFER RULE BEFORE EITHER ACCOUNT HAS BEEN READ
000800*   FROM LEDGMSTR, AND BUILDS A PENDING JOURNAL ROW.  IF THAT
000900*   CALL SUCCEEDS THE DRIVER LOOKS BOTH ACCOUNTS UP THROUGH
001000*   ACCT-MAINT AND CALLS BACK (FUNC-EXECUTE-TRANSFER) WITH THE
001100*   TWO FETCHED BUFFERS TO DO THE ATOMIC DEBIT/CREDIT.  THE
001200*   CALLER IS RESPONSIBLE FOR REWRITING THE TWO ACCOUNT BUFFERS
001300*   BACK TO THE MASTER AND FOR WRITING THE JOURNAL RECORD THIS
001400*   MODULE BUILDS, WIN OR LOSE.
001500*
001600*   ORIGINALLY THE INVENTORY EXTENDED-VALUE ROUTINE (QTY TIMES
001700*   UNIT PRICE) CALLED FROM THE OLD REPORT WRITER.  RE-TASKED
001800*   UNDER THE LEDGER CONVERSION PROJECT TO DO THE ACTUAL MONEY
001900*   MOVEMENT FOR A TRANSFER - STILL ONE LINKAGE SECTION, STILL
002000*   NO FILES, STILL A SINGLE EXIT PROGRAM.
002100******************************************************************
002200 IDENTIFICATION              DIVISION.
002300*-----------------------------------------------------------------
002400 PROGRAM-ID.                 TXN-ENGINE.
002500 AUTHOR.                     R. PELLETIER.
002600 INSTALLATION.                MERIDIAN TRUST DATA CENTER.
002700 DATE-WRITTEN.               04/02/87.
002800 DATE-COMPILED.
002900 SECURITY.                   COMPANY CONFIDENTIAL.
003000*-----------------------------------------------------------------
003100*   CHANGE LOG
003200*   ----------
003300*   04/02/87  R.PELLETIER  ORIGINAL WRITE-UP - COMPUTE-EXTENDED-
003400*                          VALUE ROUTINE FOR THE INVENTORY REPORT
003500*                          WRITER (QUANTITY TIMES UNIT PRICE).
003600*   11/09/97  R.PELLETIER  LEDGER CONVERSION PROJECT (REQ L-9703)
003700*                          RE-TASKED AS THE TRANSFER ENGINE -
003800*                          ONE SUBPROGRAM NOW DOES THE AMOUNT
003900*                          EDIT, THE SELF-TRANSFER CHECK AND THE
004000*                          ATOMIC DEBIT/CREDIT BETWEEN TWO
004100*                          ACCOUNT BUFFERS PASSED BY REFERENCE.
004200*   11/23/97  R.PELLETIER  ADDED INSUFFICIENT-FUNDS CHECK - USES
004300*                          A STRICT LESS-THAN TEST, NOT LESS-OR-
004400*                          EQUAL, SO A TRANSFER OF THE ENTIRE
004500*                          BALANCE IS STILL ALLOWED (REQ L-9711).
004600*   12/01/97  T.OKAFOR     ADDED TRANSACTION-ID GENERATION (TXN_
004700*                          PREFIX + 12 HEX) - SAME TABLE-LOOKUP
004800*                          TECHNIQUE AS THE ACCOUNT-ID GENERATOR
004900*                          IN ACCT-MAINT (REQ L-9731).
005000*   02/08/98  T.OKAFOR     2-DECIMAL-PLACE EDIT MOVED HERE FROM
005100*                          THE BATCH DRIVER SO BOTH THE AMOUNT
005200*                          AND THE AMOUNT-SIGN EDITS LIVE IN ONE
005300*                          PLACE (REQ L-9802).
005400*   09/30/98  T.OKAFOR     Y2K REMEDIATION - JOURNAL CREATED-TS
005500*                          USES A 4-DIGIT YEAR, NO CHANGE TO
005600*                          TRANSFER LOGIC.
005700*   07/19/01  M.SINGH      CLARIFIED COMMENTS ON THE ORDER OF THE
005800*                          EDITS - AMOUNT, THEN SELF-TRANSFER -
005900*                          AFTER A SUPPORT CALL ASKED WHY A ZERO
006000*                          TRANSFER TO ONESELF CAME BACK WITH
006100*                          INVALID_AMOUNT INSTEAD OF A SELF-
006200*                          TRANSFER MESSAGE.  THAT IS CORRECT -
006300*                          THE AMOUNT EDIT RUNS FIRST (L-0144).
006400******************************************************************
006500 ENVIRONMENT                 DIVISION.
006600*-----------------------------------------------------------------
006700 CONFIGURATION               SECTION.
006800 SOURCE-COMPUTER.            IBM-3090.
006900 OBJECT-COMPUTER.            IBM-3090.
007000 SPECIAL-NAMES.
007100     C01                     IS TOP-OF-FORM
007200     CLASS HEX-DIGIT-CLASS   IS "0" THRU "9" "A" THRU "F"
007300                                 "a" THRU "f"
007400     UPSI-0                  ON STAGING-RUN.
007500******************************************************************
007600 DATA                        DIVISION.
007700*-----------------------------------------------------------------
007800 WORKING-STORAGE             SECTION.
007900*-----------------------------------------------------------------
008000 01  HEX-DIGIT-TABLE              PIC X(16)
008100                                   VALUE "0123456789abcdef".
008200 01  HEX-DIGIT-ARRAY REDEFINES HEX-DIGIT-TABLE.
008300     05  HEX-DIGIT                PIC X(01) OCCURS 16 TIMES.
008400*-----------------------------------------------------------------
008500 01  ID-GENERATION-WORK-AREA.
008600     05  WS-ID-SEQ                PIC S9(08) COMP VALUE ZERO.
008700     05  WS-ID-SEED               PIC 9(15) COMP-3 VALUE ZERO.
008800     05  WS-ID-REMAINDER          PIC 9(02) COMP VALUE ZERO.
008900     05  WS-ID-SUBSCRIPT          PIC S9(04) COMP VALUE ZERO.
009000     05  WS-CURRENT-TIME          PIC 9(08).
009100     05  GENERATED-TXN-ID.
009200         10  GEN-ID-PREFIX        PIC X(04) VALUE "txn_".
009300         10  GEN-ID-HEX           PIC X(12).
009400     05  FILLER                   PIC X(12).
009500*-----------------------------------------------------------------
009600 01  TIMESTAMP-WORK-AREA.
009700     05  WS-TODAY                 PIC 9(08).
009800     05  WS-TODAY-PARTS REDEFINES WS-TODAY.
009900         10  WS-TODAY-YEAR        PIC 9(04).
010000         10  WS-TODAY-MONTH       PIC 9(02).
010100         10  WS-TODAY-DAY         PIC 9(02).
010200     05  WS-NOW                   PIC 9(08).
010300     05  WS-NOW-PARTS REDEFINES WS-NOW.
010400         10  WS-NOW-HOUR          PIC 9(02).
010500         10  WS-NOW-MINUTE        PIC 9(02).
010600         10  WS-NOW-SECOND        PIC 9(02).
010700         10  WS-NOW-HUNDREDTH     PIC 9(02).
010800     05  WS-TIMESTAMP-TEXT        PIC X(26).
010900     05  FILLER                   PIC X(10).
011000*-----------------------------------------------------------------
011100 LINKAGE                     SECTION.
011200*-----------------------------------------------------------------
011300*   FROM-ACCT-FIELDS  - source buffer, debited on success.
011400*   TO-ACCT-FIELDS    - destination buffer, credited on success.
011500*   TXN-JOURNAL-RECORD (COPY TXNREC) - built here, written by
011600*                      the caller in all cases (documented
011700*                      choice - this shop journals failures too,
011800*                      same as a declined POS authorization).
011900*   LEDG-RESPONSE-AREA - outcome of the transfer attempt.
012000*
012100*   FUNC-VALIDATE-TRANSFER checks the amount and the self-
012200*   transfer rule using only the two account ids - it runs
012300*   BEFORE the batch driver has looked either account up on
012400*   LEDGMSTR, so the cheap edits reject bad requests before a
012500*   single keyed read is spent on them (REQ L-0144).  Once both
012600*   accounts are confirmed to exist the driver calls back with
012700*   FUNC-EXECUTE-TRANSFER and the two fetched buffers to do the
012800*   actual debit/credit.
012900*-----------------------------------------------------------------
013000 01  LK-FUNCTION-CODE             PIC X(08).
013100     88  FUNC-VALIDATE-TRANSFER            VALUE "VALIDATE".
013200     88  FUNC-EXECUTE-TRANSFER              VALUE "EXECUTE ".
013300 COPY ACCTREC REPLACING ==ACCT-MASTER-RECORD==
013400                      BY ==FROM-ACCT-FIELDS==.
013500 COPY ACCTREC REPLACING ==ACCT-MASTER-RECORD==
013600                      BY ==TO-ACCT-FIELDS==.
013700 01  LK-TRANSFER-AMOUNT           PIC S9(18)V9(02).
013800*-----------------------------------------------------------------
013900 COPY TXNREC.
014000*-----------------------------------------------------------------
014100 COPY LEDGRESP.
014200*-----------------------------------------------------------------
014300 PROCEDURE DIVISION USING LK-FUNCTION-CODE
014400                           FROM-ACCT-FIELDS
014500                           TO-ACCT-FIELDS
014600                           LK-TRANSFER-AMOUNT
014700                           TXN-JOURNAL-RECORD
014800                           LEDG-RESPONSE-AREA.
014900*-----------------------------------------------------------------
015000 100-TXN-ENGINE-MAIN.
015100     MOVE "Y"                TO RSP-SUCCESS-FLAG.
015200     MOVE SPACES              TO RSP-ERROR-CODE.
015300     MOVE SPACES              TO RSP-MESSAGE.
015400     EVALUATE TRUE
015500         WHEN FUNC-VALIDATE-TRANSFER
015600             PERFORM 400-GENERATE-TRANSACTION-ID
015700                 THRU 400-GENERATE-TRANSACTION-ID-EXIT
015800             PERFORM 400-STAMP-CURRENT-TIMESTAMP
015900                 THRU 400-STAMP-CURRENT-TIMESTAMP-EXIT
016000             PERFORM 200-BUILD-PENDING-JOURNAL-ROW
016100                 THRU 200-BUILD-PENDING-JOURNAL-ROW-EXIT
016200             PERFORM 200-VALIDATE-AMOUNT
016300                 THRU 200-VALIDATE-AMOUNT-EXIT
016400             IF RSP-IS-SUCCESS
016500                 PERFORM 200-VALIDATE-NOT-SELF
016600                     THRU 200-VALIDATE-NOT-SELF-EXIT
016700             END-IF
016800         WHEN FUNC-EXECUTE-TRANSFER
016900             PERFORM 200-EXECUTE-TRANSFER
017000                 THRU 200-EXECUTE-TRANSFER-EXIT
017100         WHEN OTHER
017200             MOVE "N"         TO RSP-SUCCESS-FLAG
017300             SET RSP-VALIDATION-ERROR TO TRUE
017400             MOVE "Unknown transfer-engine function"
017500                              TO RSP-MESSAGE
017600     END-EVALUATE.
017700 100-TXN-ENGINE-MAIN-EXIT.
017800     GOBACK.
017900*-----------------------------------------------------------------
018000* Every attempt - good or bad - leaves a PENDING row built here;
018100* 200-EXECUTE-TRANSFER (or a rejection paragraph) re-stamps the
018200* status before the caller writes it to LEDGTRAN.
018300*-----------------------------------------------------------------
018400 200-BUILD-PENDING-JOURNAL-ROW.
018500     MOVE GENERATED-TXN-ID    TO TXN-ID.
018600     MOVE ACCT-ID OF FROM-ACCT-FIELDS        TO TXN-FROM-ID.
018700     MOVE ACCT-ID OF TO-ACCT-FIELDS          TO TXN-TO-ID.
018800     MOVE LK-TRANSFER-AMOUNT  TO TXN-AMOUNT.
018900     SET TXN-PENDING          TO TRUE.
019000     MOVE SPACES              TO TXN-ERROR-MSG.
019100     MOVE WS-TIMESTAMP-TEXT   TO TXN-CREATED-TS.
019200 200-BUILD-PENDING-JOURNAL-ROW-EXIT.
019300     EXIT.
019400*-----------------------------------------------------------------
019500* Amount must be greater than zero.  The no-more-than-2-decimals
019600* rule is enforced by the field itself - LK-TRANSFER-AMOUNT and
019700* REQ-AMOUNT on the input side are both PIC S9(18)V9(02), so a
019800* third decimal place cannot reach this module in the first
019900* place (REQ L-9802 closed this as a duplicate edit).
020000*-----------------------------------------------------------------
020100 200-VALIDATE-AMOUNT.
020200     IF LK-TRANSFER-AMOUNT NOT > ZERO
020300         MOVE "N"             TO RSP-SUCCESS-FLAG
020400         SET RSP-INVALID-AMOUNT TO TRUE
020500         MOVE "Amount must be positive"
020600                              TO RSP-MESSAGE
020700         PERFORM 300-FAIL-THE-JOURNAL-ROW
020800             THRU 300-FAIL-THE-JOURNAL-ROW-EXIT
020900     END-IF.
021000 200-VALIDATE-AMOUNT-EXIT.
021100     EXIT.
021200*-----------------------------------------------------------------
021300* Source and destination may not be the same account.
021400*-----------------------------------------------------------------
021500 200-VALIDATE-NOT-SELF.
021600     IF ACCT-ID OF FROM-ACCT-FIELDS = ACCT-ID OF TO-ACCT-FIELDS
021700         MOVE "N"             TO RSP-SUCCESS-FLAG
021800         SET RSP-INVALID-AMOUNT TO TRUE
021900         MOVE "Cannot transfer to same account"
022000                              TO RSP-MESSAGE
022100         PERFORM 300-FAIL-THE-JOURNAL-ROW
022200             THRU 300-FAIL-THE-JOURNAL-ROW-EXIT
022300     END-IF.
022400 200-VALIDATE-NOT-SELF-EXIT.
022500     EXIT.
022600*-----------------------------------------------------------------
022700* Atomic debit/credit - insufficient funds uses a strict LESS
022800* THAN test so a transfer of the exact balance still succeeds.
022900*-----------------------------------------------------------------
023000 200-EXECUTE-TRANSFER.
023100     IF ACCT-BALANCE OF FROM-ACCT-FIELDS < LK-TRANSFER-AMOUNT
023200         MOVE "N"             TO RSP-SUCCESS-FLAG
023300         SET RSP-INSUFFICIENT-FUNDS TO TRUE
023400         MOVE "Insufficient funds"
023500                              TO RSP-MESSAGE
023600         PERFORM 300-FAIL-THE-JOURNAL-ROW
023700             THRU 300-FAIL-THE-JOURNAL-ROW-EXIT
023800         GO TO 200-EXECUTE-TRANSFER-EXIT
023900     END-IF.
024000     SUBTRACT LK-TRANSFER-AMOUNT
024100         FROM ACCT-BALANCE OF FROM-ACCT-FIELDS.
024200     ADD      LK-TRANSFER-AMOUNT
024300         TO   ACCT-BALANCE OF TO-ACCT-FIELDS.
024400     SET TXN-COMPLETED        TO TRUE.
024500     MOVE "Y"                 TO RSP-SUCCESS-FLAG.
024600     MOVE SPACES              TO RSP-ERROR-CODE.
024700     MOVE SPACES              TO RSP-MESSAGE.
024800 200-EXECUTE-TRANSFER-EXIT.
024900     EXIT.
025000*-----------------------------------------------------------------
025100* Common failure tail - stamp the journal row FAILED and copy
025200* the rejection text onto it so the journal reads the same
025300* reason the response area carries back to the batch driver.
025400*-----------------------------------------------------------------
025500 300-FAIL-THE-JOURNAL-ROW.
025600     SET TXN-FAILED           TO TRUE.
025700     MOVE RSP-MESSAGE         TO TXN-ERROR-MSG.
025800 300-FAIL-THE-JOURNAL-ROW-EXIT.
025900     EXIT.
026000*-----------------------------------------------------------------
026100* Generate a unique transaction id - same table-lookup technique
026200* as the account-id generator in ACCT-MAINT.
026300*-----------------------------------------------------------------
026400 400-GENERATE-TRANSACTION-ID.
026500     ADD 1                   TO WS-ID-SEQ.
026600     ACCEPT WS-CURRENT-TIME  FROM TIME.
026700     COMPUTE WS-ID-SEED = (WS-ID-SEQ * 100000000) +
026800                           WS-CURRENT-TIME.
026900     PERFORM 410-PLACE-ONE-HEX-DIGIT
027000         THRU 410-PLACE-ONE-HEX-DIGIT-EXIT
027100         VARYING WS-ID-SUBSCRIPT FROM 12 BY -1
027200         UNTIL WS-ID-SUBSCRIPT < 1.
027300 400-GENERATE-TRANSACTION-ID-EXIT.
027400     EXIT.
027500*-----------------------------------------------------------------
027600 410-PLACE-ONE-HEX-DIGIT.
027700     DIVIDE WS-ID-SEED BY 16 GIVING WS-ID-SEED
027800         REMAINDER WS-ID-REMAINDER.
027900     MOVE HEX-DIGIT (WS-ID-REMAINDER + 1)
028000         TO GEN-ID-HEX (WS-ID-SUBSCRIPT:1).
028100 410-PLACE-ONE-HEX-DIGIT-EXIT.
028200     EXIT.
028300*-----------------------------------------------------------------
028400* Build the 26-character ISO-8601 timestamp text for the
028500* journal row.
028600*-----------------------------------------------------------------
028700 400-STAMP-CURRENT-TIMESTAMP.
028800     ACCEPT WS-TODAY         FROM DATE YYYYMMDD.
028900     ACCEPT WS-NOW           FROM TIME.
029000     STRING WS-TODAY-YEAR   DELIMITED BY SIZE
029100            "-"             DELIMITED BY SIZE
029200            WS-TODAY-MONTH  DELIMITED BY SIZE
029300            "-"             DELIMITED BY SIZE
029400            WS-TODAY-DAY    DELIMITED BY SIZE
029500            "T"             DELIMITED BY SIZE
029600            WS-NOW-HOUR     DELIMITED BY SIZE
029700            ":"             DELIMITED BY SIZE
029800            WS-NOW-MINUTE   DELIMITED BY SIZE
029900            ":"             DELIMITED BY SIZE
030000            WS-NOW-SECOND   DELIMITED BY SIZE
030100            ".000000"       DELIMITED BY SIZE
030200            INTO WS-TIMESTAMP-TEXT.
030300 400-STAMP-CURRENT-TIMESTAMP-EXIT.
030400     EXIT.
