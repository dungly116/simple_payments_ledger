000100******************************************************************
000200* TXNREC.CPY
000300*-----------------------------------------------------------------
000400* TRANSACTION-RECORD  --  one posting-log entry per transfer
000500* request processed, written by TRANSFER-POST and read back by
000600* TRANSACTION-INQUIRY.
000700*-----------------------------------------------------------------
000800* GREENFIELD SAVINGS BANK - I.S. DIVISION
000900* COPYBOOK MAINTENANCE LOG
001000*   04/02/87  R HALVORSEN   ORIGINAL LAYOUT                       CR-0144 
001100*   11/18/93  M VANCE       ADDED TXN-FAILURE-REASON TEXT         CR-0602 
001200*                           FIELD AT REQUEST OF AUDIT
001300*   01/05/99  J KOWALCZYK   Y2K REVIEW - NO DATE FIELD ON         CR-0951 
001400*                           THIS RECORD, NO CHANGE REQUIRED
001500******************************************************************
001600 01  TRANSACTION-RECORD.
001700     05  TXN-ID                      PIC X(14).
001800     05  TXN-ID-PARTS REDEFINES TXN-ID.
001900         10  TXN-ID-PREFIX           PIC X(03).
002000         10  TXN-ID-SERIAL           PIC X(11).
002100     05  TXN-FROM-ACCT-ID            PIC X(14).
002200     05  TXN-TO-ACCT-ID              PIC X(14).
002300     05  TXN-AMOUNT                  PIC S9(10)V99.
002400     05  TXN-AMOUNT-PARTS REDEFINES TXN-AMOUNT.
002500         10  TXN-AMOUNT-WHOLE        PIC 9(10).
002600         10  TXN-AMOUNT-CENTS        PIC 9(02).
002700     05  TXN-STATUS                  PIC X(09).
002800         88  TXN-PENDING                         VALUE "PENDING".
002900         88  TXN-COMPLETED                       VALUE "COMPLETED".
003000         88  TXN-FAILED                          VALUE "FAILED".
003100     05  TXN-FAILURE-REASON          PIC X(60).
003200     05  FILLER                      PIC X(07).
