000100******************************************************************
000200* TRNREQ.CPY
000300*-----------------------------------------------------------------
000400* TRANSFER-REQUEST-RECORD  --  one requested fund transfer as
000500* read from the TRNFILE input file, in request order.  Copied
000600* into TRANSFER-POST only.
000700*-----------------------------------------------------------------
000800* GREENFIELD SAVINGS BANK - I.S. DIVISION
000900* COPYBOOK MAINTENANCE LOG
001000*   04/02/87  R HALVORSEN   ORIGINAL LAYOUT                       CR-0143 
001100*   01/05/99  J KOWALCZYK   Y2K REVIEW - NO DATE FIELD ON         CR-0951 
001200*                           THIS RECORD, NO CHANGE REQUIRED
001300******************************************************************
001400 01  TRANSFER-REQUEST-RECORD.
001500     05  TRN-FROM-ACCT-ID            PIC X(14).
001600     05  TRN-TO-ACCT-ID              PIC X(14).
001700     05  TRN-AMOUNT                  PIC S9(10)V99.
001800     05  TRN-AMOUNT-PARTS REDEFINES TRN-AMOUNT.
001900         10  TRN-AMOUNT-WHOLE        PIC 9(10).
002000         10  TRN-AMOUNT-CENTS        PIC 9(02).
002100     05  FILLER                      PIC X(04).
