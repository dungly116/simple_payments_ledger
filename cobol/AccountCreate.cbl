000100******************************************************************
000200* This program reads new-account requests (an initial balance
000300* per line) from ACCTNEW, edits the balance, assigns the next
000400* account id off the running serial counter, and appends the
000500* new ACCOUNT-RECORD to the ACCTMSTR master.  One confirmation
000600* line is printed per account created, or one rejection line
000700* per request that fails the balance edit.
000800*
000900* Used File
001000*    - New Account Request File : ACCTNEW
001100*    - Account Master File (Append) : ACCTMSTR
001200******************************************************************
001300 IDENTIFICATION              DIVISION.
001400*-----------------------------------------------------------------
001500 PROGRAM-ID.                 ACCOUNT-CREATE.
001600 AUTHOR.                     R HALVORSEN.
001700 INSTALLATION.               GREENFIELD SAVINGS BANK - I.S. DIV.
001800 DATE-WRITTEN.               APRIL 6, 1987.
001900 DATE-COMPILED.
002000 SECURITY.                   COMPANY CONFIDENTIAL - IS DEPT ONLY.
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400*   04/06/87  R HALVORSEN   ORIGINAL PROGRAM - REPLACES THE      CR-0150
002500*                           MANUAL NEW-ACCOUNT ENTRY FORM
002600*   08/11/88  R HALVORSEN   NEGATIVE BALANCE NOW REJECTED        CR-0201
002700*                           RATHER THAN FORCED TO ZERO
002800*   02/19/90  T OKONKWO     SERIAL COUNTER MOVED TO CONTROL      CR-0312
002900*                           RECORD SO RERUNS DO NOT REUSE IDS
003000*   09/14/91  T OKONKWO     ACCT-STATUS-CD DEFAULTED TO "A"      CR-0398
003100*                           ON EVERY NEW RECORD WRITTEN
003200*   06/30/95  D ESPINOZA    BLANK/LOW-VALUE BALANCE NOW A        CR-0710
003300*                           REJECT INSTEAD OF AN ABEND
003400*   01/05/99  J KOWALCZYK   Y2K REVIEW - PROGRAM HAS NO DATE     CR-0951
003500*                           FIELDS, NO CHANGE REQUIRED
003600*   11/02/01  M VANCE       REJECT COUNT ADDED TO END-OF-JOB     CR-1187
003700*                           MESSAGE AT REQUEST OF OPERATIONS
003800******************************************************************
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            IBM-370.
004300 OBJECT-COMPUTER.            IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-SIGN-CLASS IS "+" THRU "-"
004700     UPSI-0 ON STATUS IS UPSI-0-ON.
004800*-----------------------------------------------------------------
004900 INPUT-OUTPUT                SECTION.
005000 FILE-CONTROL.
005100     SELECT  ACCT-NEW-FILE-IN
005200             ASSIGN TO ACCTNEW
005300             ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT  ACCT-MASTER-FILE-OUT
005600             ASSIGN TO ACCTMSTR
005700             ORGANIZATION IS LINE SEQUENTIAL.
005800
005900******************************************************************
006000 DATA                        DIVISION.
006100*-----------------------------------------------------------------
006200 FILE                        SECTION.
006300 FD  ACCT-NEW-FILE-IN
006400     RECORD CONTAINS 14 CHARACTERS
006500     DATA RECORD IS ACCT-NEW-RECORD-IN.
006600 01  ACCT-NEW-RECORD-IN.
006700     05  ACN-BALANCE-IN              PIC S9(10)V99.
006750     05  FILLER                      PIC X(02).
006800
006900 FD  ACCT-MASTER-FILE-OUT
007000     RECORD CONTAINS 30 CHARACTERS
007100     DATA RECORD IS ACCOUNT-RECORD.
007200     COPY "AccountRecord.cpy".
007300
007400*-----------------------------------------------------------------
007500 WORKING-STORAGE             SECTION.
007600*-----------------------------------------------------------------
007700 01  SWITCHES-AND-COUNTERS.
007800     05  ACCT-NEW-EOF-SW             PIC X(01) VALUE "N".
007900         88  ACCT-NEW-EOF                       VALUE "Y".
008000     05  UPSI-0-ON                   PIC X(01) VALUE "N".
008100     05  WS-CREATE-CNT               PIC 9(05) VALUE ZEROS.
008200     05  WS-REJECT-CNT               PIC 9(05) VALUE ZEROS.
008300     05  WS-READ-CNT                 PIC 9(05) VALUE ZEROS.
008400
008500 01  WS-SERIAL-CONTROL.
008600     05  WS-NEXT-ACCT-SEQ            PIC 9(11) VALUE 1.
008700     05  WS-NEXT-ACCT-SEQ-DSP        PIC 9(11).
008800*                           HIGH/LOW SPLIT RESERVED FOR A
008900*                           DUPLICATE-SERIAL CHECK, NOT USED
009000*                           BY THIS RELEASE.
009100     05  WS-NEXT-ACCT-SEQ-PARTS REDEFINES WS-NEXT-ACCT-SEQ-DSP.
009200         10  WS-NEXT-ACCT-SEQ-HIGH   PIC 9(06).
009300         10  WS-NEXT-ACCT-SEQ-LOW    PIC 9(05).
009400
009500 01  WS-REJECT-MESSAGES.
009600     05  WS-REJ-NULL-BAL             PIC X(40) VALUE
009700         "Balance cannot be null".
009800     05  WS-REJ-NEG-BAL              PIC X(40) VALUE
009900         "Balance cannot be negative".
010000     05  WS-REJECT-REASON            PIC X(40).
010100
010200 01  WS-CONFIRM-LINE.
010300     05  FILLER                      PIC X(16) VALUE
010400         "ACCOUNT CREATED ".
010500     05  WSC-ACCT-ID                 PIC X(14).
010600     05  FILLER                      PIC X(02) VALUE SPACES.
010700     05  FILLER                      PIC X(08) VALUE
010800         "BALANCE ".
010900     05  WSC-BALANCE                 PIC Z(9)9.99-.
011000
011100 01  WS-REJECT-LINE.
011200     05  FILLER                      PIC X(17) VALUE
011300         "ACCOUNT REJECTED ".
011400     05  WSR-REASON                  PIC X(40).
011500
011600 01  WS-END-OF-JOB-LINE.
011700     05  FILLER                      PIC X(21) VALUE
011800         "ACCOUNT-CREATE - READ".
011900     05  WSE-READ-CNT                PIC ZZZZ9.
012000     05  FILLER                      PIC X(09) VALUE
012100         " CREATED ".
012200     05  WSE-CREATE-CNT              PIC ZZZZ9.
012300     05  FILLER                      PIC X(09) VALUE
012400         " REJECTED".
012500     05  WSE-REJECT-CNT              PIC ZZZZ9.
012600
012700******************************************************************
012800 PROCEDURE                   DIVISION.
012900*-----------------------------------------------------------------
013000* Main procedure
013100*-----------------------------------------------------------------
013200 100-ACCOUNT-CREATE.
013300     PERFORM 200-INITIATE-ACCOUNT-CREATE.
013400     PERFORM 200-PROCEED-ACCOUNT-CREATE UNTIL ACCT-NEW-EOF.
013500     PERFORM 200-TERMINATE-ACCOUNT-CREATE.
013600
013700     STOP RUN.
013800
013900******************************************************************
014000* Open the request and master files, prime the serial counter
014100* and read the very first new-account request.
014200*-----------------------------------------------------------------
014300 200-INITIATE-ACCOUNT-CREATE.
014400     PERFORM 300-OPEN-ALL-FILES.
014500     PERFORM 300-READ-ACCT-NEW-FILE-IN.
014600
014700*-----------------------------------------------------------------
014800* Edit one new-account request; write the master record and a
014900* confirmation line if it passes, otherwise a rejection line.
015000* Read the next request either way.
015100*-----------------------------------------------------------------
015200 200-PROCEED-ACCOUNT-CREATE.
015300     PERFORM 300-EDIT-INITIAL-BALANCE.
015400     IF  WS-REJECT-REASON = SPACES
015500         PERFORM 300-CREATE-ACCOUNT-RECORD
015600     ELSE
015700         PERFORM 300-WRITE-REJECT-LINE
015800     END-IF.
015900     PERFORM 300-READ-ACCT-NEW-FILE-IN.
016000
016100*-----------------------------------------------------------------
016200* Print the end-of-job counts and close the files.
016300*-----------------------------------------------------------------
016400 200-TERMINATE-ACCOUNT-CREATE.
016500     PERFORM 300-PRINT-END-OF-JOB-LINE.
016600     PERFORM 300-CLOSE-ALL-FILES.
016700
016800******************************************************************
016900 300-OPEN-ALL-FILES.
017000     OPEN    INPUT   ACCT-NEW-FILE-IN
017100             EXTEND  ACCT-MASTER-FILE-OUT.
017200
017300*-----------------------------------------------------------------
017400 300-READ-ACCT-NEW-FILE-IN.
017500     READ ACCT-NEW-FILE-IN
017600             AT END      MOVE "Y" TO ACCT-NEW-EOF-SW
017700             NOT AT END  ADD 1     TO WS-READ-CNT.
017800
017900*-----------------------------------------------------------------
018000* Edit the initial balance as a fall-through IF chain: null or
018100* absent first, then negative.  The at-most-two-decimal-place
018200* rule is enforced structurally by ACN-BALANCE-IN being PIC
018300* S9(10)V99 - a third decimal digit simply cannot reach this
018400* field, so no runtime scale test is coded here.
018500*-----------------------------------------------------------------
018600 300-EDIT-INITIAL-BALANCE.
018700     MOVE SPACES TO WS-REJECT-REASON.
018800     IF  ACN-BALANCE-IN = LOW-VALUES OR SPACES
018900         MOVE WS-REJ-NULL-BAL TO WS-REJECT-REASON
019000     ELSE
019100         IF  ACN-BALANCE-IN < 0
019200             MOVE WS-REJ-NEG-BAL TO WS-REJECT-REASON
019300         END-IF
019400     END-IF.
019500
019600*-----------------------------------------------------------------
019700* Assign the next account id off the serial counter, build the
019800* ACCOUNT-RECORD and append it to ACCTMSTR.
019900*-----------------------------------------------------------------
020000 300-CREATE-ACCOUNT-RECORD.
020100     INITIALIZE ACCOUNT-RECORD.
020200     MOVE WS-NEXT-ACCT-SEQ    TO WS-NEXT-ACCT-SEQ-DSP.
020300     MOVE "ACC"               TO ACCT-ID-PREFIX.
020400     MOVE WS-NEXT-ACCT-SEQ-DSP TO ACCT-ID-SERIAL.
020500     MOVE ACN-BALANCE-IN      TO ACCT-BALANCE.
020600     SET  ACCT-ACTIVE         TO TRUE.
020700     WRITE ACCOUNT-RECORD.
020800     ADD  1 TO WS-NEXT-ACCT-SEQ.
020900     ADD  1 TO WS-CREATE-CNT.
021000     MOVE ACCT-ID      TO WSC-ACCT-ID.
021100     MOVE ACCT-BALANCE TO WSC-BALANCE.
021200     DISPLAY WS-CONFIRM-LINE.
021300
021400*-----------------------------------------------------------------
021500 300-WRITE-REJECT-LINE.
021600     ADD  1 TO WS-REJECT-CNT.
021700     MOVE WS-REJECT-REASON TO WSR-REASON.
021800     DISPLAY WS-REJECT-LINE.
021900
022000*-----------------------------------------------------------------
022100 300-PRINT-END-OF-JOB-LINE.
022200     MOVE WS-READ-CNT    TO WSE-READ-CNT.
022300     MOVE WS-CREATE-CNT  TO WSE-CREATE-CNT.
022400     MOVE WS-REJECT-CNT  TO WSE-REJECT-CNT.
022500     DISPLAY WS-END-OF-JOB-LINE.
022600
022700*-----------------------------------------------------------------
022800 300-CLOSE-ALL-FILES.
022900     CLOSE   ACCT-NEW-FILE-IN
023000             ACCT-MASTER-FILE-OUT.
