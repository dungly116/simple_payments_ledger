000100******************************************************************
000200* ACCOUNTREC.CPY
000300*-----------------------------------------------------------------
000400* ACCOUNT-RECORD  --  ledger account master layout.  One entry
000500* per account carrying an id and a current balance.  Copied into
000600* TRANSFER-POST, ACCOUNT-CREATE and ACCOUNT-INQUIRY.
000700*-----------------------------------------------------------------
000800* GREENFIELD SAVINGS BANK - I.S. DIVISION
000900* COPYBOOK MAINTENANCE LOG
001000*   03/22/87  R HALVORSEN   ORIGINAL LAYOUT FOR ACCT MASTER       CR-0142 
001100*   09/14/91  T OKONKWO     ADDED ACCT-STATUS-CD RESERVED         CR-0398 
001200*                           BYTE FOR FUTURE HOLD-CODE USE
001300*   01/05/99  J KOWALCZYK   Y2K REVIEW - NO DATE FIELD ON         CR-0951 
001400*                           THIS RECORD, NO CHANGE REQUIRED
001500******************************************************************
001600 01  ACCOUNT-RECORD.
001700     05  ACCT-ID                     PIC X(14).
001800     05  ACCT-ID-PARTS REDEFINES ACCT-ID.
001900         10  ACCT-ID-PREFIX          PIC X(03).
002000         10  ACCT-ID-SERIAL          PIC X(11).
002100     05  ACCT-BALANCE                PIC S9(10)V99.
002200     05  ACCT-BALANCE-PARTS REDEFINES ACCT-BALANCE.
002300         10  ACCT-BALANCE-WHOLE      PIC 9(10).
002400         10  ACCT-BALANCE-CENTS      PIC 9(02).
002500     05  ACCT-STATUS-CD              PIC X(01) VALUE "A".
002600         88  ACCT-ACTIVE                        VALUE "A".
002700         88  ACCT-HOLD                           VALUE "H".
002800*                           HOLD CODE NOT SET BY ANY PROGRAM IN
002900*                           THIS SYSTEM - CARRIED FOR THE ON-LINE
003000*                           HOLD FUNCTION IF IT IS EVER ADDED.
003100     05  FILLER                      PIC X(03).
