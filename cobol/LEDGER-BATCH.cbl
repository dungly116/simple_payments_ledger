000100******************************************************************
000200* LEDGER-BATCH
000300*   BATCH DRIVER FOR THE PAYMENTS LEDGER RUN.  READS THE OPERATION
000400*   REQUEST FILE SEQUENTIALLY, DISPATCHES EACH REQUEST TO THE
000500*   ACCT-MAINT SUBPROGRAM (CREATE / GET / SETBAL) OR TO A TWO-CALL
000600*   TXN-ENGINE / ACCT-MAINT SEQUENCE (TRANSFER), WRITES EVERY
000700*   TRANSFER ATTEMPT TO THE TRANSACTION JOURNAL, AND PRINTS A
000800*   RUN-SUMMARY REPORT WITH CONTROL TOTALS AT END OF FILE.
000900*
001000*   ACCT-MAINT OWNS THE INDEXED ACCOUNT MASTER FOR THE WHOLE RUN -
001100*   THIS PROGRAM OPENS IT (OPENMSTR) BEFORE THE FIRST REQUEST AND
001200*   CLOSES IT (CLOSEMST) AFTER THE LAST, SO "LOAD AT START" AND
001300*   "WRITE UPDATED MASTER AT END" FALL OUT OF THE NORMAL OPEN/
001400*   REWRITE/CLOSE LIFE OF THE INDEXED FILE - NO SEPARATE COPY STEP
001500*   IS NEEDED.
001600*
001700*   ORIGINALLY THE NIGHTLY BALANCED-LINE UPDATE AGAINST THE PARTS
001800*   MASTER (MATCH TRANSACTION FILE AGAINST INVENTORY FILE ON PART
001900*   NUMBER).  RE-TASKED UNDER THE LEDGER CONVERSION PROJECT AS A
002000*   SINGLE-FILE REQUEST DRIVER - THERE IS NO SECOND FILE TO MATCH
002100*   AGAINST ANY MORE, SO THE OLD TRANS-VS-MASTER COMPARE LOGIC IS
002200*   GONE, AND THE OLD REPORT WRITER'S TITLE/HEADER/TOTAL/FOOTER
002300*   SHAPE WAS FOLDED IN HERE RATHER THAN STAY A SEPARATE STEP.
002400******************************************************************
002500 IDENTIFICATION              DIVISION.
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.                 LEDGER-BATCH.
002800 AUTHOR.                     R. PELLETIER.
002900 INSTALLATION.                MERIDIAN TRUST DATA CENTER.
003000 DATE-WRITTEN.               11/20/97.
003100 DATE-COMPILED.
003200 SECURITY.                   COMPANY CONFIDENTIAL.
003300*-----------------------------------------------------------------
003400*   CHANGE LOG
003500*   ----------
003600*   10/02/85  R.PELLETIER  ORIGINAL WRITE-UP - NIGHTLY BALANCED-
003700*                          LINE UPDATE OF INVENT4 AGAINST THE
003800*                          TRANSACTION FILE, PARTS SYSTEM.
003900*   03/14/90  D.ASANTE     ADDED ERRORS-FILE-OUT FOR REJECTED
004000*                          TRANSACTION LINES (REQ I-9004).
004100*   11/20/97  R.PELLETIER  LEDGER CONVERSION PROJECT (L-9703) -
004200*                          REBUILT AS THE LEDGER BATCH DRIVER.
004300*                          ONE INPUT FILE NOW, NOT A MATCHED
004400*                          PAIR - THE OLD PART-NUMBER COMPARE
004500*                          LOGIC IS GONE, REPLACED BY AN
004600*                          EVALUATE ON THE REQUEST'S OP CODE.
004700*   11/23/97  R.PELLETIER  ADDED THE TWO-CALL TXN-ENGINE SEQUENCE
004800*                          FOR TRANSFER REQUESTS (VALIDATE, THEN
004900*                          LOOK UP BOTH ACCOUNTS, THEN EXECUTE) -
005000*                          SEE TXN-ENGINE CHANGE LOG (REQ L-9703).
005100*   12/01/97  T.OKAFOR     FOLDED THE OLD INVENTORY-REPORT TITLE/
005200*                          HEADER/DETAIL/FOOTER PARAGRAPHS IN HERE
005300*                          AS THE RUN-SUMMARY REPORT (L-9731) -
005400*                          NO SEPARATE REPORT JOB STEP ANY MORE.
005500*   02/08/98  T.OKAFOR     FAILURE COUNTS NOW BROKEN DOWN BY
005600*                          RSP-ERROR-CODE CLASS IN THE FOOTER, NOT
005700*                          JUST A SINGLE FAILURE TOTAL (L-9802).
005800*   06/14/00  M.SINGH      DECIDED TO JOURNAL FAILED TRANSFERS
005900*                          TOO, NOT JUST COMPLETED ONES - AUDIT
006000*                          WANTED A RECORD OF EVERY ATTEMPT, WIN
006100*                          OR LOSE (REQ L-0061).  SEE THE WRITE
006200*                          IN 300-DO-TRANSFER.
006300*   09/30/98  T.OKAFOR     Y2K REMEDIATION - RUN-DATE ON THE
006400*                          REPORT TITLE LINE IS A 4-DIGIT YEAR,
006500*                          NO 2-DIGIT YEAR FIELDS REMAIN HERE.
006600*   03/05/03  M.SINGH      WIDENED RPT-TOTAL-COUNT TO SEVEN
006700*                          DIGITS - A FULL WEEK'S CATCH-UP RUN
006800*                          OVERFLOWED THE OLD SIX-DIGIT FIELD.
006900*   08/11/05  D.ASANTE     UNKNOWN OPERATION CODES NOW COUNTED AND
007000*                          REPORTED INSTEAD OF ABENDING THE RUN
007100*                          (REQ L-0530).
007200******************************************************************
007300 ENVIRONMENT                 DIVISION.
007400*-----------------------------------------------------------------
007500 CONFIGURATION               SECTION.
007600 SOURCE-COMPUTER.            IBM-3090.
007700 OBJECT-COMPUTER.            IBM-3090.
007800 SPECIAL-NAMES.
007900     C01                     IS TOP-OF-FORM
008000     CLASS ERROR-CODE-CLASS  IS "A" THRU "Z" "_"
008100     UPSI-0                  ON STAGING-RUN.
008200*-----------------------------------------------------------------
008300 INPUT-OUTPUT                SECTION.
008400 FILE-CONTROL.
008500     SELECT  LEDGER-REQUEST-FILE
008600             ASSIGN TO "LEDGIN"
008700             ORGANIZATION IS LINE SEQUENTIAL.
008800
008900     SELECT  LEDGER-JOURNAL-FILE
009000             ASSIGN TO "LEDGTRAN"
009100             ORGANIZATION IS LINE SEQUENTIAL.
009200
009300     SELECT  LEDGER-REPORT-FILE
009400             ASSIGN TO "LEDGRPT"
009500             ORGANIZATION IS LINE SEQUENTIAL.
009600******************************************************************
009700 DATA                        DIVISION.
009800*-----------------------------------------------------------------
009900 FILE                        SECTION.
010000 FD  LEDGER-REQUEST-FILE
010100     RECORD CONTAINS 112 CHARACTERS
010200     DATA RECORD IS LEDG-REQUEST-RECORD.
010300 COPY REQREC.
010400*-----------------------------------------------------------------
010500 FD  LEDGER-JOURNAL-FILE
010600     RECORD CONTAINS 278 CHARACTERS
010700     DATA RECORD IS TXN-JOURNAL-FILE-REC.
010800 COPY TXNREC REPLACING ==TXN-JOURNAL-RECORD==
010900                      BY ==TXN-JOURNAL-FILE-REC==.
011000*-----------------------------------------------------------------
011100 FD  LEDGER-REPORT-FILE
011200     RECORD CONTAINS 88 CHARACTERS
011300     DATA RECORD IS LEDG-REPORT-LINE.
011400 01  LEDG-REPORT-LINE            PIC X(88).
011500*-----------------------------------------------------------------
011600 WORKING-STORAGE             SECTION.
011700*-----------------------------------------------------------------
011800 01  SWITCHES-AND-COUNTERS.
011900     05  LEDGIN-EOF-SW           PIC X(01) VALUE "N".
012000         88  LEDGIN-EOF                    VALUE "Y".
012100     05  WS-LINE-CNT             PIC S9(04) COMP VALUE ZERO.
012200     05  FILLER                  PIC X(08).
012300*-----------------------------------------------------------------
012400 01  RUN-DATE-WORK-AREA.
012500     05  WS-RUN-DATE              PIC 9(08).
012600     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
012700         10  WS-RUN-YEAR          PIC 9(04).
012800         10  WS-RUN-MONTH         PIC 9(02).
012900         10  WS-RUN-DAY           PIC 9(02).
013000     05  FILLER                   PIC X(08).
013100*-----------------------------------------------------------------
013200*   CONTROL TOTALS - ACCUMULATED ONE REQUEST AT A TIME, PRINTED IN
013300*   THE FOOTER AT 200-TERMINATE-BATCH.  NO CONTROL BREAKS - THESE
013400*   ARE SINGLE-LEVEL RUN TOTALS ONLY (REQ L-9703).
013500*-----------------------------------------------------------------
013600 01  CONTROL-TOTALS.
013700     05  WS-REQUESTS-READ        PIC S9(08) COMP VALUE ZERO.
013800     05  WS-CREATE-CNT           PIC S9(08) COMP VALUE ZERO.
013900     05  WS-GET-CNT              PIC S9(08) COMP VALUE ZERO.
014000     05  WS-SETBAL-CNT           PIC S9(08) COMP VALUE ZERO.
014100     05  WS-TRANSFER-CNT         PIC S9(08) COMP VALUE ZERO.
014200     05  WS-UNKNOWN-OP-CNT       PIC S9(08) COMP VALUE ZERO.
014300     05  WS-SUCCESS-CNT          PIC S9(08) COMP VALUE ZERO.
014400     05  WS-FAILURE-CNT          PIC S9(08) COMP VALUE ZERO.
014500     05  WS-FAIL-NOTFOUND-CNT    PIC S9(08) COMP VALUE ZERO.
014600     05  WS-FAIL-NSF-CNT         PIC S9(08) COMP VALUE ZERO.
014700     05  WS-FAIL-BADAMT-CNT      PIC S9(08) COMP VALUE ZERO.
014800     05  WS-FAIL-VALID-CNT       PIC S9(08) COMP VALUE ZERO.
014900     05  WS-COMPLETED-XFER-CNT   PIC S9(08) COMP VALUE ZERO.
015000     05  WS-TOTAL-XFER-AMOUNT    PIC S9(18)V9(02) VALUE ZERO.
015100     05  FILLER                  PIC X(12).
015200*-----------------------------------------------------------------
015300*   FUNCTION-CODE FIELDS PASSED TO THE TWO CALLED SUBPROGRAMS.
015400*   VALUES MUST LINE UP WITH THE 88-LEVELS OWNED BY ACCT-MAINT AND
015500*   TXN-ENGINE RESPECTIVELY - THIS SHOP DOES NOT SHARE A SINGLE
015600*   COPYBOOK FOR A CALLED MODULE'S OWN FUNCTION-CODE LITERALS, THE
015700*   CALLING PROGRAM JUST HAS TO MOVE THE RIGHT EIGHT CHARACTERS.
015800*-----------------------------------------------------------------
015900 01  LEDG-AM-FUNCTION-CODE       PIC X(08).
016000     88  AM-FUNC-OPEN-MASTER            VALUE "OPENMSTR".
016100     88  AM-FUNC-CREATE                 VALUE "CREATE  ".
016200     88  AM-FUNC-GET                    VALUE "GET     ".
016300     88  AM-FUNC-SETBAL                 VALUE "SETBAL  ".
016400     88  AM-FUNC-CLOSE-MASTER           VALUE "CLOSEMST".
016500 01  LEDG-TE-FUNCTION-CODE       PIC X(08).
016600     88  TE-FUNC-VALIDATE               VALUE "VALIDATE".
016700     88  TE-FUNC-EXECUTE                VALUE "EXECUTE ".
016800*-----------------------------------------------------------------
016900*   PARAMETER AREA PASSED TO ACCT-MAINT - SAME 66-BYTE SHAPE AND
017000*   REDEFINES VIEWS ACCT-MAINT DECLARES IN ITS OWN LINKAGE SECTION
017100*   (LK-PARM-AREA).  A CALL PASSES STORAGE BY REFERENCE, NOT BY
017200*   NAME, SO ONLY THE LAYOUT HAS TO MATCH.
017300*-----------------------------------------------------------------
017400 01  LEDG-PARM-AREA.
017500     05  LEDG-PA-ACCT-ID         PIC X(36).
017600     05  LEDG-PA-AMOUNT          PIC S9(18)V9(02).
017700     05  FILLER                  PIC X(10).
017800 01  LEDG-CREATE-PARMS REDEFINES LEDG-PARM-AREA.
017900     05  LEDG-CR-INITIAL-BAL     PIC S9(18)V9(02).
018000     05  FILLER                  PIC X(46).
018100 01  LEDG-GET-PARMS REDEFINES LEDG-PARM-AREA.
018200     05  LEDG-GET-ACCT-ID        PIC X(36).
018300     05  FILLER                  PIC X(30).
018400 01  LEDG-SETBAL-PARMS REDEFINES LEDG-PARM-AREA.
018500     05  LEDG-SB-ACCT-ID         PIC X(36).
018600     05  LEDG-SB-NEW-BALANCE     PIC S9(18)V9(02).
018700     05  FILLER                  PIC X(10).
018800*-----------------------------------------------------------------
018900*   ACCOUNT BUFFERS.  ACCT-MASTER-RECORD IS USED FOR THE THREE
019000*   NON-TRANSFER OPERATIONS.  FROM-ACCT-FIELDS / TO-ACCT-FIELDS
019100*   ARE THE SOURCE/DESTINATION BUFFERS FOR TXN-ENGINE, FILLED BY
019200*   A GET CALL TO ACCT-MAINT BETWEEN TXN-ENGINE'S VALIDATE AND
019300*   EXECUTE CALLS.
019400*-----------------------------------------------------------------
019500 COPY ACCTREC.
019600 COPY ACCTREC REPLACING ==ACCT-MASTER-RECORD==
019700                      BY ==FROM-ACCT-FIELDS==.
019800 COPY ACCTREC REPLACING ==ACCT-MASTER-RECORD==
019900                      BY ==TO-ACCT-FIELDS==.
020000*-----------------------------------------------------------------
020100*   JOURNAL BUFFER - BUILT BY TXN-ENGINE, THEN MOVED TO THE FD
020200*   RECORD FOR THE WRITE (SAME PATTERN AS THE OLD REPORT WRITER'S
020300*   "WRITE INVENTORY-OUT FROM INVENT-TITLE").
020400*-----------------------------------------------------------------
020500 COPY TXNREC.
020600*-----------------------------------------------------------------
020700 COPY LEDGRESP.
020800*-----------------------------------------------------------------
020900*   RUN-SUMMARY REPORT PRINT LINES - TITLE, COLUMN HEADER, ONE
021000*   DETAIL LINE PER REQUEST, AND A REUSABLE TOTAL LINE FOR THE
021100*   FOOTER (SAME REUSABLE-LINE IDEA AS THE OLD INVENTORY REPORT'S
021200*   FOOTER-NAME / FOOTER-COUNTER PAIR).
021300*-----------------------------------------------------------------
021400 01  LEDG-RPT-TITLE-LINE.
021500     05  FILLER                  PIC X(10) VALUE SPACES.
021600     05  FILLER                  PIC X(36)
021700                     VALUE "LEDGER-BATCH - PAYMENTS LEDGER RUN".
021800     05  FILLER                  PIC X(06) VALUE SPACES.
021900     05  RPT-TITLE-DATE          PIC X(10).
022000     05  FILLER                  PIC X(26) VALUE SPACES.
022100 01  LEDG-RPT-HEADER-LINE.
022200     05  FILLER                  PIC X(05) VALUE " SEQ ".
022300     05  FILLER                  PIC X(02) VALUE SPACES.
022400     05  FILLER                  PIC X(08) VALUE "OP CODE ".
022500     05  FILLER                  PIC X(02) VALUE SPACES.
022600     05  FILLER                  PIC X(20) VALUE "ACCOUNT ID".
022700     05  FILLER                  PIC X(02) VALUE SPACES.
022800     05  FILLER                  PIC X(01) VALUE "R".
022900     05  FILLER                  PIC X(02) VALUE SPACES.
023000     05  FILLER                  PIC X(20) VALUE "ERROR CODE".
023100     05  FILLER                  PIC X(02) VALUE SPACES.
023200     05  FILLER                  PIC X(21) VALUE "AMOUNT".
023300     05  FILLER                  PIC X(03) VALUE SPACES.
023400 01  LEDG-RPT-DETAIL-LINE.
023500     05  RPT-SEQ-NO              PIC ZZZZ9.
023600     05  FILLER                  PIC X(02) VALUE SPACES.
023700     05  RPT-OP-CODE             PIC X(08).
023800     05  FILLER                  PIC X(02) VALUE SPACES.
023900     05  RPT-KEY-ID              PIC X(20).
024000     05  FILLER                  PIC X(02) VALUE SPACES.
024100     05  RPT-RESULT              PIC X(01).
024200     05  FILLER                  PIC X(02) VALUE SPACES.
024300     05  RPT-ERROR-CODE          PIC X(20).
024400     05  FILLER                  PIC X(02) VALUE SPACES.
024500     05  RPT-AMOUNT              PIC -(17)9.99.
024600     05  FILLER                  PIC X(03) VALUE SPACES.
024700 01  LEDG-RPT-TOTAL-LINE.
024800     05  FILLER                  PIC X(08) VALUE SPACES.
024900     05  RPT-TOTAL-LABEL         PIC X(44).
025000     05  FILLER                  PIC X(02) VALUE SPACES.
025100     05  RPT-TOTAL-COUNT         PIC ZZZ,ZZZ,ZZ9.
025200     05  FILLER                  PIC X(24) VALUE SPACES.
025300 01  LEDG-RPT-AMOUNT-LINE.
025400     05  FILLER                  PIC X(08) VALUE SPACES.
025500     05  FILLER                  PIC X(44)
025600             VALUE "TOTAL AMOUNT TRANSFERRED (COMPLETED ONLY)".
025700     05  FILLER                  PIC X(02) VALUE SPACES.
025800     05  RPT-TOTAL-AMOUNT        PIC -(17)9.99.
025900     05  FILLER                  PIC X(03) VALUE SPACES.
026000*-----------------------------------------------------------------
026100 PROCEDURE                   DIVISION.
026200*-----------------------------------------------------------------
026300* Main driver - same three-phase shape as the old INVENT4 update
026400* and report jobs, now over one request file instead of two.
026500*-----------------------------------------------------------------
026600 100-LEDGER-BATCH-RUN.
026700     PERFORM 200-INITIATE-BATCH THRU 200-INITIATE-BATCH-EXIT.
026800     PERFORM 200-PROCESS-ONE-REQUEST
026900         THRU 200-PROCESS-ONE-REQUEST-EXIT
027000         UNTIL LEDGIN-EOF.
027100     PERFORM 200-TERMINATE-BATCH THRU 200-TERMINATE-BATCH-EXIT.
027200     STOP RUN.
027300*-----------------------------------------------------------------
027400 200-INITIATE-BATCH.
027500     PERFORM 300-OPEN-ALL-FILES THRU 300-OPEN-ALL-FILES-EXIT.
027600     INITIALIZE SWITCHES-AND-COUNTERS.
027700     INITIALIZE CONTROL-TOTALS.
027800     SET AM-FUNC-OPEN-MASTER TO TRUE.
027900     CALL "ACCT-MAINT" USING LEDG-AM-FUNCTION-CODE
028000                             LEDG-PARM-AREA
028100                             ACCT-MASTER-RECORD
028200                             LEDG-RESPONSE-AREA.
028300     PERFORM 400-PRINT-REPORT-TITLE
028400         THRU 400-PRINT-REPORT-TITLE-EXIT.
028500     PERFORM 400-PRINT-REPORT-HEADER
028600         THRU 400-PRINT-REPORT-HEADER-EXIT.
028700     PERFORM 300-READ-LEDGIN THRU 300-READ-LEDGIN-EXIT.
028800 200-INITIATE-BATCH-EXIT.
028900     EXIT.
029000*-----------------------------------------------------------------
029100* One request, one dispatch, one detail line, one re-read.
029200*-----------------------------------------------------------------
029300 200-PROCESS-ONE-REQUEST.
029400     ADD 1 TO WS-REQUESTS-READ.
029500     MOVE "Y"                TO RSP-SUCCESS-FLAG.
029600     MOVE SPACES              TO RSP-ERROR-CODE.
029700     MOVE SPACES              TO RSP-MESSAGE.
029800     EVALUATE TRUE
029900         WHEN REQ-OP-CREATE
030000             ADD 1 TO WS-CREATE-CNT
030100             PERFORM 300-DO-CREATE THRU 300-DO-CREATE-EXIT
030200         WHEN REQ-OP-GET
030300             ADD 1 TO WS-GET-CNT
030400             PERFORM 300-DO-GET THRU 300-DO-GET-EXIT
030500         WHEN REQ-OP-SETBAL
030600             ADD 1 TO WS-SETBAL-CNT
030700             PERFORM 300-DO-SETBAL THRU 300-DO-SETBAL-EXIT
030800         WHEN REQ-OP-TRANSFER
030900             ADD 1 TO WS-TRANSFER-CNT
031000             PERFORM 300-DO-TRANSFER THRU 300-DO-TRANSFER-EXIT
031100         WHEN OTHER
031200             ADD 1 TO WS-UNKNOWN-OP-CNT
031300             MOVE "N"         TO RSP-SUCCESS-FLAG
031400             SET RSP-VALIDATION-ERROR TO TRUE
031500             MOVE "Unknown operation code on request"
031600                              TO RSP-MESSAGE
031700     END-EVALUATE.
031800     PERFORM 400-ACCUMULATE-RESULT-TOTALS
031900         THRU 400-ACCUMULATE-RESULT-TOTALS-EXIT.
032000     PERFORM 400-PRINT-DETAIL-LINE
032100         THRU 400-PRINT-DETAIL-LINE-EXIT.
032200     PERFORM 300-READ-LEDGIN THRU 300-READ-LEDGIN-EXIT.
032300 200-PROCESS-ONE-REQUEST-EXIT.
032400     EXIT.
032500*-----------------------------------------------------------------
032600 200-TERMINATE-BATCH.
032700     SET AM-FUNC-CLOSE-MASTER TO TRUE.
032800     CALL "ACCT-MAINT" USING LEDG-AM-FUNCTION-CODE
032900                             LEDG-PARM-AREA
033000                             ACCT-MASTER-RECORD
033100                             LEDG-RESPONSE-AREA.
033200     PERFORM 400-PRINT-REPORT-FOOTER
033300         THRU 400-PRINT-REPORT-FOOTER-EXIT.
033400     PERFORM 300-CLOSE-ALL-FILES THRU 300-CLOSE-ALL-FILES-EXIT.
033500     DISPLAY "LEDGER BATCH RUN COMPLETE".
033600 200-TERMINATE-BATCH-EXIT.
033700     EXIT.
033800*-----------------------------------------------------------------
033900 300-OPEN-ALL-FILES.
034000     OPEN INPUT  LEDGER-REQUEST-FILE.
034100     OPEN OUTPUT LEDGER-JOURNAL-FILE.
034200     OPEN OUTPUT LEDGER-REPORT-FILE.
034300 300-OPEN-ALL-FILES-EXIT.
034400     EXIT.
034500*-----------------------------------------------------------------
034600 300-CLOSE-ALL-FILES.
034700     CLOSE LEDGER-REQUEST-FILE.
034800     CLOSE LEDGER-JOURNAL-FILE.
034900     CLOSE LEDGER-REPORT-FILE.
035000 300-CLOSE-ALL-FILES-EXIT.
035100     EXIT.
035200*-----------------------------------------------------------------
035300 300-READ-LEDGIN.
035400     READ LEDGER-REQUEST-FILE
035500         AT END
035600             SET LEDGIN-EOF TO TRUE
035700     END-READ.
035800 300-READ-LEDGIN-EXIT.
035900     EXIT.
036000*-----------------------------------------------------------------
036100* Create account - balance edit and id generation both live in
036200* ACCT-MAINT, this paragraph only moves the parms and calls it.
036300*-----------------------------------------------------------------
036400 300-DO-CREATE.
036500     SET AM-FUNC-CREATE TO TRUE.
036600     MOVE REQ-AMOUNT         TO LEDG-CR-INITIAL-BAL.
036700     CALL "ACCT-MAINT" USING LEDG-AM-FUNCTION-CODE
036800                             LEDG-PARM-AREA
036900                             ACCT-MASTER-RECORD
037000                             LEDG-RESPONSE-AREA.
037100 300-DO-CREATE-EXIT.
037200     EXIT.
037300*-----------------------------------------------------------------
037400 300-DO-GET.
037500     SET AM-FUNC-GET TO TRUE.
037600     MOVE REQ-ACCT-ID        TO LEDG-GET-ACCT-ID.
037700     CALL "ACCT-MAINT" USING LEDG-AM-FUNCTION-CODE
037800                             LEDG-PARM-AREA
037900                             ACCT-MASTER-RECORD
038000                             LEDG-RESPONSE-AREA.
038100 300-DO-GET-EXIT.
038200     EXIT.
038300*-----------------------------------------------------------------
038400 300-DO-SETBAL.
038500     SET AM-FUNC-SETBAL TO TRUE.
038600     MOVE REQ-ACCT-ID        TO LEDG-SB-ACCT-ID.
038700     MOVE REQ-AMOUNT         TO LEDG-SB-NEW-BALANCE.
038800     CALL "ACCT-MAINT" USING LEDG-AM-FUNCTION-CODE
038900                             LEDG-PARM-AREA
039000                             ACCT-MASTER-RECORD
039100                             LEDG-RESPONSE-AREA.
039200 300-DO-SETBAL-EXIT.
039300     EXIT.
039400*-----------------------------------------------------------------
039500* Transfer - the two-call TXN-ENGINE sequence with an ACCT-MAINT
039600* lookup of each account sandwiched in between (REQ L-9703).  The
039700* journal record TXN-ENGINE builds is written here regardless of
039800* outcome - FAILED attempts are journaled same as COMPLETED ones
039900* (REQ L-0061).
040000*-----------------------------------------------------------------
040100 300-DO-TRANSFER.
040200     MOVE REQ-ACCT-ID  TO ACCT-ID OF FROM-ACCT-FIELDS.
040300     MOVE REQ-TO-ID    TO ACCT-ID OF TO-ACCT-FIELDS.
040400     SET TE-FUNC-VALIDATE TO TRUE.
040500     CALL "TXN-ENGINE" USING LEDG-TE-FUNCTION-CODE
040600                             FROM-ACCT-FIELDS
040700                             TO-ACCT-FIELDS
040800                             REQ-AMOUNT
040900                             TXN-JOURNAL-RECORD
041000                             LEDG-RESPONSE-AREA.
041100     IF RSP-IS-FAILURE
041200         GO TO 300-DO-TRANSFER-WRITE-JOURNAL
041300     END-IF.
041400     SET AM-FUNC-GET TO TRUE.
041500     MOVE REQ-ACCT-ID  TO LEDG-GET-ACCT-ID.
041600     CALL "ACCT-MAINT" USING LEDG-AM-FUNCTION-CODE
041700                             LEDG-PARM-AREA
041800                             FROM-ACCT-FIELDS
041900                             LEDG-RESPONSE-AREA.
042000     IF RSP-IS-FAILURE
042100         SET TXN-FAILED TO TRUE
042200         MOVE RSP-MESSAGE TO TXN-ERROR-MSG
042300         GO TO 300-DO-TRANSFER-WRITE-JOURNAL
042400     END-IF.
042500     SET AM-FUNC-GET TO TRUE.
042600     MOVE REQ-TO-ID    TO LEDG-GET-ACCT-ID.
042700     CALL "ACCT-MAINT" USING LEDG-AM-FUNCTION-CODE
042800                             LEDG-PARM-AREA
042900                             TO-ACCT-FIELDS
043000                             LEDG-RESPONSE-AREA.
043100     IF RSP-IS-FAILURE
043200         SET TXN-FAILED TO TRUE
043300         MOVE RSP-MESSAGE TO TXN-ERROR-MSG
043400         GO TO 300-DO-TRANSFER-WRITE-JOURNAL
043500     END-IF.
043600     SET TE-FUNC-EXECUTE TO TRUE.
043700     CALL "TXN-ENGINE" USING LEDG-TE-FUNCTION-CODE
043800                             FROM-ACCT-FIELDS
043900                             TO-ACCT-FIELDS
044000                             REQ-AMOUNT
044100                             TXN-JOURNAL-RECORD
044200                             LEDG-RESPONSE-AREA.
044300     IF RSP-IS-FAILURE
044400         GO TO 300-DO-TRANSFER-WRITE-JOURNAL
044500     END-IF.
044600     SET AM-FUNC-SETBAL TO TRUE.
044700     MOVE ACCT-ID OF FROM-ACCT-FIELDS TO LEDG-SB-ACCT-ID.
044800     MOVE ACCT-BALANCE OF FROM-ACCT-FIELDS
044900                               TO LEDG-SB-NEW-BALANCE.
045000     CALL "ACCT-MAINT" USING LEDG-AM-FUNCTION-CODE
045100                             LEDG-PARM-AREA
045200                             ACCT-MASTER-RECORD
045300                             LEDG-RESPONSE-AREA.
045400     SET AM-FUNC-SETBAL TO TRUE.
045500     MOVE ACCT-ID OF TO-ACCT-FIELDS   TO LEDG-SB-ACCT-ID.
045600     MOVE ACCT-BALANCE OF TO-ACCT-FIELDS
045700                               TO LEDG-SB-NEW-BALANCE.
045800     CALL "ACCT-MAINT" USING LEDG-AM-FUNCTION-CODE
045900                             LEDG-PARM-AREA
046000                             ACCT-MASTER-RECORD
046100                             LEDG-RESPONSE-AREA.
046200     MOVE "Y"             TO RSP-SUCCESS-FLAG.
046300     MOVE SPACES           TO RSP-ERROR-CODE.
046400     MOVE SPACES           TO RSP-MESSAGE.
046500 300-DO-TRANSFER-WRITE-JOURNAL.
046600     WRITE TXN-JOURNAL-FILE-REC FROM TXN-JOURNAL-RECORD.
046700 300-DO-TRANSFER-EXIT.
046800     EXIT.
046900*-----------------------------------------------------------------
047000* Roll this request's outcome into the run totals.
047100*-----------------------------------------------------------------
047200 400-ACCUMULATE-RESULT-TOTALS.
047300     IF RSP-IS-SUCCESS
047400         ADD 1 TO WS-SUCCESS-CNT
047500         IF REQ-OP-TRANSFER AND TXN-COMPLETED
047600             ADD 1 TO WS-COMPLETED-XFER-CNT
047700             ADD TXN-AMOUNT TO WS-TOTAL-XFER-AMOUNT
047800         END-IF
047900     ELSE
048000         ADD 1 TO WS-FAILURE-CNT
048100         EVALUATE TRUE
048200             WHEN RSP-ACCOUNT-NOT-FOUND
048300                 ADD 1 TO WS-FAIL-NOTFOUND-CNT
048400             WHEN RSP-INSUFFICIENT-FUNDS
048500                 ADD 1 TO WS-FAIL-NSF-CNT
048600             WHEN RSP-INVALID-AMOUNT
048700                 ADD 1 TO WS-FAIL-BADAMT-CNT
048800             WHEN RSP-VALIDATION-ERROR
048900                 ADD 1 TO WS-FAIL-VALID-CNT
049000         END-EVALUATE
049100     END-IF.
049200 400-ACCUMULATE-RESULT-TOTALS-EXIT.
049300     EXIT.
049400*-----------------------------------------------------------------
049500* Title line - run date only, no page numbering needed for a
049600* single-page-class summary report (REQ L-9731).
049700*-----------------------------------------------------------------
049800 400-PRINT-REPORT-TITLE.
049900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
050000     STRING WS-RUN-YEAR       DELIMITED BY SIZE
050100            "-"               DELIMITED BY SIZE
050200            WS-RUN-MONTH      DELIMITED BY SIZE
050300            "-"               DELIMITED BY SIZE
050400            WS-RUN-DAY        DELIMITED BY SIZE
050500            INTO RPT-TITLE-DATE.
050600     WRITE LEDG-REPORT-LINE FROM LEDG-RPT-TITLE-LINE
050700         AFTER ADVANCING TOP-OF-FORM.
050800     MOVE SPACES TO LEDG-REPORT-LINE.
050900     WRITE LEDG-REPORT-LINE AFTER ADVANCING 1 LINES.
051000     MOVE 2 TO WS-LINE-CNT.
051100 400-PRINT-REPORT-TITLE-EXIT.
051200     EXIT.
051300*-----------------------------------------------------------------
051400 400-PRINT-REPORT-HEADER.
051500     WRITE LEDG-REPORT-LINE FROM LEDG-RPT-HEADER-LINE
051600         AFTER ADVANCING 1 LINES.
051700     MOVE SPACES TO LEDG-REPORT-LINE.
051800     WRITE LEDG-REPORT-LINE AFTER ADVANCING 1 LINES.
051900     ADD 2 TO WS-LINE-CNT.
052000 400-PRINT-REPORT-HEADER-EXIT.
052100     EXIT.
052200*-----------------------------------------------------------------
052300* One detail line per request.  Key field is the source/account
052400* id for CREATE/GET/SETBAL, the source id for TRANSFER; amount is
052500* printed for TRANSFER requests only, per the REPORTS spec.
052600*-----------------------------------------------------------------
052700 400-PRINT-DETAIL-LINE.
052800     IF WS-LINE-CNT > 54
052900         PERFORM 400-REPORT-PAGESKIP
053000             THRU 400-REPORT-PAGESKIP-EXIT
053100     END-IF.
053200     MOVE WS-REQUESTS-READ    TO RPT-SEQ-NO.
053300     MOVE REQ-OP              TO RPT-OP-CODE.
053400     IF REQ-OP-CREATE AND RSP-IS-SUCCESS
053500         MOVE ACCT-ID OF ACCT-MASTER-RECORD TO RPT-KEY-ID
053600     ELSE
053700         MOVE REQ-ACCT-ID     TO RPT-KEY-ID
053800     END-IF.
053900     MOVE RSP-SUCCESS-FLAG    TO RPT-RESULT.
054000     MOVE RSP-ERROR-CODE      TO RPT-ERROR-CODE.
054100     IF REQ-OP-TRANSFER
054200         MOVE REQ-AMOUNT      TO RPT-AMOUNT
054300     ELSE
054400         MOVE SPACES          TO RPT-AMOUNT
054500     END-IF.
054600     WRITE LEDG-REPORT-LINE FROM LEDG-RPT-DETAIL-LINE
054700         AFTER ADVANCING 1 LINES.
054800     ADD 1 TO WS-LINE-CNT.
054900 400-PRINT-DETAIL-LINE-EXIT.
055000     EXIT.
055100*-----------------------------------------------------------------
055200 400-REPORT-PAGESKIP.
055300     WRITE LEDG-REPORT-LINE FROM LEDG-RPT-HEADER-LINE
055400         AFTER ADVANCING TOP-OF-FORM.
055500     MOVE SPACES TO LEDG-REPORT-LINE.
055600     WRITE LEDG-REPORT-LINE AFTER ADVANCING 1 LINES.
055700     MOVE 2 TO WS-LINE-CNT.
055800 400-REPORT-PAGESKIP-EXIT.
055900     EXIT.
056000*-----------------------------------------------------------------
056100* Control-totals footer - one reusable total line moved and
056200* written once per count, same idea as the old inventory report's
056300* FOOTER-NAME / FOOTER-COUNTER pair.
056400*-----------------------------------------------------------------
056500 400-PRINT-REPORT-FOOTER.
056600     MOVE SPACES TO LEDG-REPORT-LINE.
056700     WRITE LEDG-REPORT-LINE AFTER ADVANCING 2 LINES.
056800     MOVE "REQUESTS READ"        TO RPT-TOTAL-LABEL.
056900     MOVE WS-REQUESTS-READ       TO RPT-TOTAL-COUNT.
057000     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
057100     MOVE "CREATE REQUESTS"      TO RPT-TOTAL-LABEL.
057200     MOVE WS-CREATE-CNT          TO RPT-TOTAL-COUNT.
057300     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
057400     MOVE "GET REQUESTS"         TO RPT-TOTAL-LABEL.
057500     MOVE WS-GET-CNT              TO RPT-TOTAL-COUNT.
057600     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
057700     MOVE "SETBAL REQUESTS"      TO RPT-TOTAL-LABEL.
057800     MOVE WS-SETBAL-CNT          TO RPT-TOTAL-COUNT.
057900     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
058000     MOVE "TRANSFER REQUESTS"    TO RPT-TOTAL-LABEL.
058100     MOVE WS-TRANSFER-CNT        TO RPT-TOTAL-COUNT.
058200     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
058300     MOVE "UNKNOWN OPERATION CODE REQUESTS" TO RPT-TOTAL-LABEL.
058400     MOVE WS-UNKNOWN-OP-CNT      TO RPT-TOTAL-COUNT.
058500     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
058600     MOVE SPACES TO LEDG-REPORT-LINE.
058700     WRITE LEDG-REPORT-LINE AFTER ADVANCING 1 LINES.
058800     MOVE "SUCCESSFUL REQUESTS"  TO RPT-TOTAL-LABEL.
058900     MOVE WS-SUCCESS-CNT         TO RPT-TOTAL-COUNT.
059000     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
059100     MOVE "FAILED REQUESTS"      TO RPT-TOTAL-LABEL.
059200     MOVE WS-FAILURE-CNT         TO RPT-TOTAL-COUNT.
059300     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
059400     MOVE "  FAILED - ACCOUNT_NOT_FOUND" TO RPT-TOTAL-LABEL.
059500     MOVE WS-FAIL-NOTFOUND-CNT   TO RPT-TOTAL-COUNT.
059600     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
059700     MOVE "  FAILED - INSUFFICIENT_FUNDS" TO RPT-TOTAL-LABEL.
059800     MOVE WS-FAIL-NSF-CNT        TO RPT-TOTAL-COUNT.
059900     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
060000     MOVE "  FAILED - INVALID_AMOUNT" TO RPT-TOTAL-LABEL.
060100     MOVE WS-FAIL-BADAMT-CNT     TO RPT-TOTAL-COUNT.
060200     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
060300     MOVE "  FAILED - VALIDATION_ERROR" TO RPT-TOTAL-LABEL.
060400     MOVE WS-FAIL-VALID-CNT      TO RPT-TOTAL-COUNT.
060500     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
060600     MOVE SPACES TO LEDG-REPORT-LINE.
060700     WRITE LEDG-REPORT-LINE AFTER ADVANCING 1 LINES.
060800     MOVE "COMPLETED TRANSFERS"  TO RPT-TOTAL-LABEL.
060900     MOVE WS-COMPLETED-XFER-CNT  TO RPT-TOTAL-COUNT.
061000     PERFORM 400-WRITE-TOTAL-LINE THRU 400-WRITE-TOTAL-LINE-EXIT.
061100     MOVE WS-TOTAL-XFER-AMOUNT   TO RPT-TOTAL-AMOUNT.
061200     WRITE LEDG-REPORT-LINE FROM LEDG-RPT-AMOUNT-LINE
061300         AFTER ADVANCING 1 LINES.
061400 400-PRINT-REPORT-FOOTER-EXIT.
061500     EXIT.
061600*-----------------------------------------------------------------
061700 400-WRITE-TOTAL-LINE.
061800     WRITE LEDG-REPORT-LINE FROM LEDG-RPT-TOTAL-LINE
061900         AFTER ADVANCING 1 LINES.
062000 400-WRITE-TOTAL-LINE-EXIT.
062100     EXIT.
