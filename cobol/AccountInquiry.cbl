000100******************************************************************
000200* This program answers account lookup requests read from
000300* ACCTQRY.  Each request line carries either one account id or
000400* the literal ALL, meaning list every account on file.  The
000500* account master has no keyed random access in this build (no
000600* ISAM/KSDS support), so the whole master is loaded into a
000700* table and searched.
000800*
000900* Used File
001000*    - Account Master File : ACCTMSTR
001100*    - Account Query Request File : ACCTQRY
001200*    - Account Inquiry Report : ACCTRPT
001300******************************************************************
001400 IDENTIFICATION              DIVISION.
001500*-----------------------------------------------------------------
001600 PROGRAM-ID.                 ACCOUNT-INQUIRY.
001700 AUTHOR.                     T OKONKWO.
001800 INSTALLATION.               GREENFIELD SAVINGS BANK - I.S. DIV.
001900 DATE-WRITTEN.               MARCH 2, 1990.
002000 DATE-COMPILED.
002100 SECURITY.                   COMPANY CONFIDENTIAL - IS DEPT ONLY.
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500*   03/02/90  T OKONKWO     ORIGINAL PROGRAM - REPLACES THE       CR-0320
002600*                           TELLER WINDOW BALANCE LOOKUP FORM
002610*   09/14/91  T OKONKWO     ACCT-STATUS-CD NOW PRINTED ON THE      CR-0399
002620*                           REPORT LINE, WAS OMITTED FROM THE
002630*                           ORIGINAL LAYOUT
002640*   11/18/93  M VANCE       PAGE FOOTER NOW SHOWS RECORDS READ     CR-0603
002650*                           ALONG WITH FOUND AND NOT-ON-FILE
002660*                           COUNTS
002700*   06/30/95  D ESPINOZA    ALL-ACCOUNTS LISTING REQUEST ADDED    CR-0712
002800*                           AT REQUEST OF AUDIT
002810*   08/02/96  D ESPINOZA    COLUMN HEADINGS REALIGNED FOR THE      CR-0791
002820*                           NEW PRINT CHAIN INSTALLED ON THE 3211
002900*   01/05/99  J KOWALCZYK   Y2K REVIEW - PROGRAM HAS NO DATE      CR-0951
003000*                           FIELDS OF ITS OWN, USES ACCEPT FROM
003100*                           DATE FOR THE REPORT TITLE ONLY
003200*   11/02/01  M VANCE       NOT-ON-FILE COUNT ADDED TO REPORT     CR-1189
003300*                           FOOTER AT REQUEST OF OPERATIONS
003400******************************************************************
003500 ENVIRONMENT                 DIVISION.
003600*-----------------------------------------------------------------
003700 CONFIGURATION               SECTION.
003800 SOURCE-COMPUTER.            IBM-370.
003900 OBJECT-COMPUTER.            IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS BALANCE-SIGN-CLASS IS "+" THRU "-"
004300     UPSI-0 ON STATUS IS UPSI-0-ON.
004400*-----------------------------------------------------------------
004500 INPUT-OUTPUT                SECTION.
004600 FILE-CONTROL.
004700     SELECT  ACCT-MASTER-FILE-IN
004800             ASSIGN TO ACCTMSTR
004900             ORGANIZATION IS LINE SEQUENTIAL.
005000
005100     SELECT  ACCT-QUERY-FILE-IN
005200             ASSIGN TO ACCTQRY
005300             ORGANIZATION IS LINE SEQUENTIAL.
005400
005500     SELECT  ACCT-INQUIRY-RPT-OUT
005600             ASSIGN TO ACCTRPT
005700             ORGANIZATION IS LINE SEQUENTIAL.
005800
005900******************************************************************
006000 DATA                        DIVISION.
006100*-----------------------------------------------------------------
006200 FILE                        SECTION.
006300 FD  ACCT-MASTER-FILE-IN
006400     RECORD CONTAINS 30 CHARACTERS
006500     DATA RECORD IS ACCOUNT-RECORD.
006600     COPY "AccountRecord.cpy".
006700
006800 FD  ACCT-QUERY-FILE-IN
006900     RECORD CONTAINS 16 CHARACTERS
007000     DATA RECORD IS ACCT-QUERY-RECORD-IN.
007100 01  ACCT-QUERY-RECORD-IN.
007200     05  AQ-ACCT-ID-IN               PIC X(14).
007300     05  FILLER                      PIC X(02).
007400
007500 FD  ACCT-INQUIRY-RPT-OUT
007600     RECORD CONTAINS 80 CHARACTERS
007700     DATA RECORD IS INQUIRY-LINE-OUT.
007800 01  INQUIRY-LINE-OUT                PIC X(80).
007900
008000*-----------------------------------------------------------------
008100 WORKING-STORAGE             SECTION.
008200*-----------------------------------------------------------------
008300 01  SWITCHES-AND-COUNTERS.
008400     05  ACCT-MASTER-EOF-SW          PIC X(01) VALUE "N".
008500         88  ACCT-MASTER-EOF                    VALUE "Y".
008600     05  ACCT-QUERY-EOF-SW           PIC X(01) VALUE "N".
008700         88  ACCT-QUERY-EOF                      VALUE "Y".
008800     05  UPSI-0-ON                   PIC X(01) VALUE "N".
008900     05  WS-ACCT-COUNT               PIC 9(05) VALUE ZEROS.
009000     05  WS-LINE-CNT                 PIC 9(02) VALUE ZEROS.
009100     05  WS-READ-CNT                 PIC 9(05) VALUE ZEROS.
009200     05  WS-FOUND-CNT                PIC 9(05) VALUE ZEROS.
009300     05  WS-NOTFOUND-CNT             PIC 9(05) VALUE ZEROS.
009400
009500*-----------------------------------------------------------------
009600* Account working table - the whole master read in once, since
009700* this build has no keyed random access to ACCTMSTR.
009800*-----------------------------------------------------------------
009900 01  ACCT-TABLE.
010000     05  ACCT-TABLE-ENTRY OCCURS 500 TIMES
010100                           INDEXED BY ACCT-IDX ACCT-SRCH-IDX.
010200         10  TBL-ACCT-ID              PIC X(14).
010300         10  TBL-ACCT-BALANCE         PIC S9(10)V99.
010400         10  TBL-ACCT-BALANCE-PARTS REDEFINES TBL-ACCT-BALANCE.
010500             15  TBL-ACCT-BAL-WHOLE   PIC 9(10).
010600             15  TBL-ACCT-BAL-CENTS   PIC 9(02).
010700         10  TBL-ACCT-STATUS-CD       PIC X(01).
010750         10  FILLER                   PIC X(02).
010800
010900 01  CURRENT-DATE-FIELDS.
011000     05  CUR-YEAR                    PIC 9(04).
011100     05  CUR-MONTH                   PIC 9(02).
011200     05  CUR-DAY                     PIC 9(02).
011300 01  CURRENT-DATE-PARTS REDEFINES CURRENT-DATE-FIELDS.
011400     05  CUR-YEAR-MONTH              PIC 9(06).
011500     05  CUR-DAY-ONLY                PIC 9(02).
011600
011700*-----------------------------------------------------------------
011800* Report lines - title, header, detail and footer, each a
011900* separate 01-level moved into the FD record.
012000*-----------------------------------------------------------------
012100 01  RPT-TITLE-LINE.
012200     05  FILLER                      PIC X(20) VALUE
012300         "ACCOUNT INQUIRY FOR ".
012400     05  RPT-TITLE-YEAR              PIC 9(04).
012500     05  FILLER                      PIC X(01) VALUE "/".
012600     05  RPT-TITLE-MONTH             PIC 9(02).
012700     05  FILLER                      PIC X(01) VALUE "/".
012800     05  RPT-TITLE-DAY               PIC 9(02).
012900     05  FILLER                      PIC X(50) VALUE SPACES.
013000
013100 01  RPT-HEADER-LINE.
013200     05  FILLER                      PIC X(01) VALUE SPACES.
013300     05  FILLER                      PIC X(15) VALUE "ACCOUNT ID".
013400     05  FILLER                      PIC X(15) VALUE "BALANCE".
013500     05  FILLER                      PIC X(10) VALUE "STATUS".
013600     05  FILLER                      PIC X(39) VALUE SPACES.
013700
013800 01  RPT-DETAIL-LINE.
013900     05  FILLER                      PIC X(01) VALUE SPACES.
014000     05  RPT-ACCT-ID-O               PIC X(14).
014100     05  FILLER                      PIC X(01) VALUE SPACES.
014200     05  RPT-BALANCE-O               PIC Z(9)9.99-.
014300     05  FILLER                      PIC X(03) VALUE SPACES.
014400     05  RPT-STATUS-O                PIC X(10).
014500     05  FILLER                      PIC X(30) VALUE SPACES.
014600
014700 01  RPT-NOTFOUND-LINE.
014800     05  FILLER                      PIC X(01) VALUE SPACES.
014900     05  RPT-NF-ACCT-ID-O            PIC X(14).
015000     05  FILLER                      PIC X(02) VALUE SPACES.
015100     05  FILLER                      PIC X(20) VALUE
015200         "ACCOUNT NOT ON FILE".
015300     05  FILLER                      PIC X(43) VALUE SPACES.
015400
015500 01  RPT-FOOTER-LINE.
015600     05  FILLER                      PIC X(02) VALUE SPACES.
015700     05  RPT-FOOTER-CAPTION          PIC X(20).
015800     05  RPT-FOOTER-COUNT            PIC ZZZZ9.
015900     05  FILLER                      PIC X(53) VALUE SPACES.
016000
016100******************************************************************
016200 PROCEDURE                   DIVISION.
016300*-----------------------------------------------------------------
016400* Main procedure
016500*-----------------------------------------------------------------
016600 100-ACCOUNT-INQUIRY.
016700     PERFORM 200-INITIATE-ACCOUNT-INQUIRY.
016800     PERFORM 200-PRINT-ACCOUNT-INQUIRY UNTIL ACCT-QUERY-EOF.
016900     PERFORM 200-TERMINATE-ACCOUNT-INQUIRY.
017000
017100     STOP RUN.
017200
017300******************************************************************
017400* Open the files, load the account master into the working
017500* table, print the report title/header and read the first
017600* query request.
017700*-----------------------------------------------------------------
017800 200-INITIATE-ACCOUNT-INQUIRY.
017900     PERFORM 300-OPEN-INQUIRY-FILES.
018000     PERFORM 300-LOAD-ACCOUNT-TABLE UNTIL ACCT-MASTER-EOF.
018100     PERFORM 300-PRINT-REPORT-TITLE.
018200     PERFORM 300-PRINT-REPORT-HEADER.
018300     PERFORM 300-READ-QUERY-FILE-IN.
018400
018500*-----------------------------------------------------------------
018600* Answer one query request, either a single account id or the
018700* literal ALL, and read the next request.
018800*-----------------------------------------------------------------
018900 200-PRINT-ACCOUNT-INQUIRY.
019000     ADD  1 TO WS-READ-CNT.
019100     IF  AQ-ACCT-ID-IN = "ALL"
019200         PERFORM 300-LIST-ALL-ACCOUNTS
019300     ELSE
019400         PERFORM 300-LOOKUP-ONE-ACCOUNT
019500     END-IF.
019600     PERFORM 300-READ-QUERY-FILE-IN.
019700
019800*-----------------------------------------------------------------
019900* Print the footer counts and close the files.
020000*-----------------------------------------------------------------
020100 200-TERMINATE-ACCOUNT-INQUIRY.
020200     PERFORM 300-PRINT-REPORT-FOOTER.
020300     PERFORM 300-CLOSE-INQUIRY-FILES.
020400
020500******************************************************************
020600 300-OPEN-INQUIRY-FILES.
020700     OPEN    INPUT   ACCT-MASTER-FILE-IN
020800             INPUT   ACCT-QUERY-FILE-IN
020900             OUTPUT  ACCT-INQUIRY-RPT-OUT.
021000
021100*-----------------------------------------------------------------
021200 300-LOAD-ACCOUNT-TABLE.
021300     READ ACCT-MASTER-FILE-IN
021400             AT END      MOVE "Y" TO ACCT-MASTER-EOF-SW
021500             NOT AT END  PERFORM 400-ADD-TABLE-ENTRY.
021600
021700*-----------------------------------------------------------------
021800 400-ADD-TABLE-ENTRY.
021900     ADD  1 TO WS-ACCT-COUNT.
022000     SET  ACCT-IDX TO WS-ACCT-COUNT.
022100     MOVE ACCT-ID        TO TBL-ACCT-ID (ACCT-IDX).
022200     MOVE ACCT-BALANCE   TO TBL-ACCT-BALANCE (ACCT-IDX).
022300     MOVE ACCT-STATUS-CD TO TBL-ACCT-STATUS-CD (ACCT-IDX).
022400
022500*-----------------------------------------------------------------
022600 300-READ-QUERY-FILE-IN.
022700     READ ACCT-QUERY-FILE-IN
022800             AT END      MOVE "Y" TO ACCT-QUERY-EOF-SW.
022900
023000*-----------------------------------------------------------------
023100* Walk the whole table for an ALL request - one detail line per
023200* account on file.
023300*-----------------------------------------------------------------
023400 300-LIST-ALL-ACCOUNTS.
023500     SET  ACCT-IDX TO 1.
023600     PERFORM 400-PRINT-ONE-DETAIL-LINE
023700             VARYING ACCT-IDX FROM 1 BY 1
023800             UNTIL ACCT-IDX > WS-ACCT-COUNT.
023900
024000*-----------------------------------------------------------------
024100 400-PRINT-ONE-DETAIL-LINE.
024200     MOVE TBL-ACCT-ID (ACCT-IDX)      TO RPT-ACCT-ID-O.
024300     MOVE TBL-ACCT-BALANCE (ACCT-IDX) TO RPT-BALANCE-O.
024400     IF  TBL-ACCT-STATUS-CD (ACCT-IDX) = "A"
024500         MOVE "ACTIVE"     TO RPT-STATUS-O
024600     ELSE
024700         MOVE "HOLD"       TO RPT-STATUS-O
024800     END-IF.
024900     WRITE INQUIRY-LINE-OUT FROM RPT-DETAIL-LINE.
025000     ADD  1 TO WS-FOUND-CNT.
025100
025200*-----------------------------------------------------------------
025300* Look up one account id by table SEARCH, in the place of a
025400* keyed random READ on the account master.  Not found is a
025500* distinct condition from any validation reject.
025600*-----------------------------------------------------------------
025700 300-LOOKUP-ONE-ACCOUNT.
025800     SET  ACCT-SRCH-IDX TO 1.
025900     SEARCH ACCT-TABLE-ENTRY
026000         AT END
026100             PERFORM 400-PRINT-NOTFOUND-LINE
026200         WHEN TBL-ACCT-ID (ACCT-SRCH-IDX) = AQ-ACCT-ID-IN
026300             SET  ACCT-IDX TO ACCT-SRCH-IDX
026400             PERFORM 400-PRINT-ONE-DETAIL-LINE
026500     END-SEARCH.
026600
026700*-----------------------------------------------------------------
026800 400-PRINT-NOTFOUND-LINE.
026900     MOVE AQ-ACCT-ID-IN TO RPT-NF-ACCT-ID-O.
027000     WRITE INQUIRY-LINE-OUT FROM RPT-NOTFOUND-LINE.
027100     ADD  1 TO WS-NOTFOUND-CNT.
027200
027300*-----------------------------------------------------------------
027400 300-PRINT-REPORT-TITLE.
027500     ACCEPT CURRENT-DATE-FIELDS FROM DATE YYYYMMDD.
027600     MOVE CUR-YEAR  TO RPT-TITLE-YEAR.
027700     MOVE CUR-MONTH TO RPT-TITLE-MONTH.
027800     MOVE CUR-DAY   TO RPT-TITLE-DAY.
027900     WRITE INQUIRY-LINE-OUT FROM RPT-TITLE-LINE
028000             AFTER ADVANCING 1 LINES.
028100
028200*-----------------------------------------------------------------
028300 300-PRINT-REPORT-HEADER.
028400     WRITE INQUIRY-LINE-OUT FROM RPT-HEADER-LINE
028500             AFTER ADVANCING 2 LINES.
028600     MOVE SPACES TO INQUIRY-LINE-OUT.
028700     WRITE INQUIRY-LINE-OUT.
028800
028900*-----------------------------------------------------------------
029000 300-PRINT-REPORT-FOOTER.
029100     MOVE "RECORDS READ"        TO RPT-FOOTER-CAPTION.
029200     MOVE WS-READ-CNT           TO RPT-FOOTER-COUNT.
029300     WRITE INQUIRY-LINE-OUT FROM RPT-FOOTER-LINE
029400             AFTER ADVANCING 2 LINES.
029500     MOVE "RECORDS FOUND"       TO RPT-FOOTER-CAPTION.
029600     MOVE WS-FOUND-CNT          TO RPT-FOOTER-COUNT.
029700     WRITE INQUIRY-LINE-OUT FROM RPT-FOOTER-LINE.
029800     MOVE "RECORDS NOT FOUND"   TO RPT-FOOTER-CAPTION.
029900     MOVE WS-NOTFOUND-CNT       TO RPT-FOOTER-COUNT.
030000     WRITE INQUIRY-LINE-OUT FROM RPT-FOOTER-LINE.
030100
030200*-----------------------------------------------------------------
030300 300-CLOSE-INQUIRY-FILES.
030400     CLOSE   ACCT-MASTER-FILE-IN
030500             ACCT-QUERY-FILE-IN
030600             ACCT-INQUIRY-RPT-OUT.
