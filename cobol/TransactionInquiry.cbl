000100******************************************************************
000200* This program answers transaction lookup requests entered at
000300* the teller terminal, using a Screen Section.  The posting log
000400* has no keyed random access in this build (no ISAM/KSDS
000500* support), so the whole log is loaded into a table at start of
000600* run and searched for the entered transaction id.
000700*
000800* Used File
000900*    - Transaction Posting Log : TXNLOG
001000******************************************************************
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 TRANSACTION-INQUIRY.
001400 AUTHOR.                     T OKONKWO.
001500 INSTALLATION.               GREENFIELD SAVINGS BANK - I.S. DIV.
001600 DATE-WRITTEN.               MARCH 9, 1990.
001700 DATE-COMPILED.
001800 SECURITY.                   COMPANY CONFIDENTIAL - IS DEPT ONLY.
001900*-----------------------------------------------------------------
002000* CHANGE LOG
002100*-----------------------------------------------------------------
002200*   03/09/90  T OKONKWO     ORIGINAL PROGRAM - TELLER TERMINAL    CR-0321
002300*                           LOOKUP OF A POSTED TRANSACTION
002310*   09/14/91  T OKONKWO     SCREEN NOW CLEARED BEFORE THE NEXT     CR-0400
002320*                           TRANSACTION ID IS ENTERED, WAS LEFT
002330*                           OVER FROM THE PRIOR LOOKUP
002340*   11/18/93  M VANCE       A BLANK TRANSACTION ID NO LONGER       CR-0604
002350*                           ABENDS, TREATED THE SAME AS NOT
002360*                           FOUND
002400*   06/30/95  D ESPINOZA    FAILURE REASON TEXT NOW SHOWN ON      CR-0713
002500*                           THE INQUIRY SCREEN FOR FAILED ITEMS
002510*   08/02/96  D ESPINOZA    CONTINUE PROMPT REWORDED TO MATCH      CR-0792
002520*                           THE OTHER TELLER TERMINAL SCREENS
002600*   01/05/99  J KOWALCZYK   Y2K REVIEW - PROGRAM HAS NO DATE      CR-0951
002700*                           FIELDS, NO CHANGE REQUIRED
002710*   11/02/01  M VANCE       LOG RECORD COUNT NOW SHOWN AT END     CR-1191
002720*                           OF RUN FOR THE TELLER SHIFT SUMMARY
002800******************************************************************
002900 ENVIRONMENT                 DIVISION.
003000*-----------------------------------------------------------------
003100 CONFIGURATION               SECTION.
003200 SOURCE-COMPUTER.            IBM-370.
003300 OBJECT-COMPUTER.            IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS AMOUNT-SIGN-CLASS IS "+" THRU "-"
003700     UPSI-0 ON STATUS IS UPSI-0-ON.
003800*-----------------------------------------------------------------
003900 INPUT-OUTPUT                SECTION.
004000 FILE-CONTROL.
004100     SELECT  TRANSACTION-LOG-IN
004200             ASSIGN TO TXNLOG
004300             ORGANIZATION IS LINE SEQUENTIAL.
004400
004500******************************************************************
004600 DATA                        DIVISION.
004700*-----------------------------------------------------------------
004800 FILE                        SECTION.
004900 FD  TRANSACTION-LOG-IN
005000     RECORD CONTAINS 130 CHARACTERS
005100     DATA RECORD IS TRANSACTION-RECORD.
005200     COPY "TransactionRecord.cpy".
005300
005400*-----------------------------------------------------------------
005500 WORKING-STORAGE             SECTION.
005600*-----------------------------------------------------------------
005700 01  SWITCHES-AND-CONSTANTS.
005800     05  TXNLOG-EOF-SW               PIC X(01) VALUE "N".
005900         88  TXNLOG-EOF                          VALUE "Y".
006000     05  UPSI-0-ON                   PIC X(01) VALUE "N".
006100     05  CONFIRM-SW                  PIC X(01) VALUE SPACES.
006200         88  VALID-CONFIRMED                  VALUE "Y" "y"
006300                                                     "N" "n".
006400         88  CONFIRM-NO                        VALUE "N" "n".
006500     05  WS-TXN-COUNT                PIC 9(05) VALUE ZEROS.
006600
006700 01  SCREEN-COLORS.
006800     05  SC-BLACK                    PIC S9(4) COMP-5 VALUE 0.
006900     05  SC-BLUE                     PIC S9(4) COMP-5 VALUE 1.
007000     05  SC-RED                      PIC S9(4) COMP-5 VALUE 4.
007100     05  SC-YELLOW                   PIC S9(4) COMP-5 VALUE 6.
007200     05  SC-WHITE                    PIC S9(4) COMP-5 VALUE 7.
007300
007400*-----------------------------------------------------------------
007500* Transaction working table - the whole log read in once, since
007600* this build has no keyed random access to TXNLOG.
007700*-----------------------------------------------------------------
007800 01  TXN-TABLE.
007900     05  TXN-TABLE-ENTRY OCCURS 2000 TIMES
008000                          INDEXED BY TXN-IDX TXN-SRCH-IDX.
008100         10  TBL-TXN-ID              PIC X(14).
008200         10  TBL-TXN-FROM-ACCT-ID    PIC X(14).
008300         10  TBL-TXN-TO-ACCT-ID      PIC X(14).
008400         10  TBL-TXN-AMOUNT          PIC S9(10)V99.
008500         10  TBL-TXN-AMOUNT-PARTS REDEFINES TBL-TXN-AMOUNT.
008600             15  TBL-TXN-AMT-WHOLE   PIC 9(10).
008700             15  TBL-TXN-AMT-CENTS   PIC 9(02).
008800         10  TBL-TXN-STATUS          PIC X(09).
008900         10  TBL-TXN-FAILURE-REASON  PIC X(60).
009000         10  FILLER                  PIC X(02).
009100
009200 01  WS-SEARCH-ID                    PIC X(14).
009300 01  WS-FOUND-IDX                    PIC 9(05) VALUE ZEROS.
009400 01  WS-INQUIRY-FOUND-SW             PIC X(01) VALUE "N".
009500     88  WS-INQUIRY-FOUND                       VALUE "Y".
009600
009700 01  CONFIRM-AND-ERROR-MESSAGES.
009800     05  CONFIRM-MESSAGE             PIC X(32) VALUE
009900         "Look up another transaction?   ".
010000
010100*-----------------------------------------------------------------
010200 SCREEN                      SECTION.
010300*-----------------------------------------------------------------
010400 01  OPENING-SCREEN.
010500     05  BLANK SCREEN
010600         BACKGROUND-COLOR SC-BLUE  FOREGROUND-COLOR SC-WHITE.
010700
010800     05  SCREEN-BASICS.
010900         10  LINE  1 BLANK LINE  BACKGROUND-COLOR SC-BLACK.
011000         10  LINE  2 BLANK LINE  BACKGROUND-COLOR SC-BLACK.
011100         10  LINE  3 BLANK LINE  BACKGROUND-COLOR SC-BLACK.
011200         10  LINE  2 COLUMN 15
011300                     VALUE "TRANSACTION INQUIRY"
011400                     BACKGROUND-COLOR SC-BLACK
011500                     FOREGROUND-COLOR SC-YELLOW.
011600         10  LINE  5 COLUMN  7 VALUE "TRANSACTION ID:".
011700         10  LINE  7 COLUMN  7
011800                     VALUE "------------------------------------".
011900
012000     05  SCREEN-VALUES.
012100         10  SS-TXN-ID           PIC X(14) TO WS-SEARCH-ID
012200             LINE  5 COLUMN 25   FOREGROUND-COLOR SC-YELLOW
012300                                 REVERSE-VIDEO AUTO.
012400         10  LINE  9 BLANK LINE.
012500         10  LINE 10 BLANK LINE.
012600         10  LINE 11 BLANK LINE.
012700
012800 01  RESULT-SCREEN.
012900     05  LINE  9 BLANK LINE      BACKGROUND-COLOR SC-BLACK.
013000     05  LINE  9 COLUMN  7       VALUE "FROM ACCT:"
013100         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
013200     05                          PIC X(14) FROM TBL-TXN-FROM-ACCT-ID
013300                                                 (TXN-IDX)
013400         LINE  9 COLUMN 25
013500         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
013600     05  LINE 10 BLANK LINE      BACKGROUND-COLOR SC-BLACK.
013700     05  LINE 10 COLUMN  7       VALUE "TO ACCT:"
013800         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
013900     05                          PIC X(14) FROM TBL-TXN-TO-ACCT-ID
014000                                                 (TXN-IDX)
014100         LINE 10 COLUMN 25
014200         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
014300     05  LINE 11 BLANK LINE      BACKGROUND-COLOR SC-BLACK.
014400     05  LINE 11 COLUMN  7       VALUE "AMOUNT:"
014500         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
014600     05                          PIC Z(9)9.99- FROM TBL-TXN-AMOUNT
014700                                                     (TXN-IDX)
014800         LINE 11 COLUMN 25
014900         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
015000     05  LINE 12 BLANK LINE      BACKGROUND-COLOR SC-BLACK.
015100     05  LINE 12 COLUMN  7       VALUE "STATUS:"
015200         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
015300     05                          PIC X(09) FROM TBL-TXN-STATUS
015400                                                 (TXN-IDX)
015500         LINE 12 COLUMN 25
015600         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
015700     05  LINE 13 BLANK LINE      BACKGROUND-COLOR SC-BLACK.
015800     05  LINE 13 COLUMN  7       VALUE "REASON:"
015900         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
016000     05                     PIC X(40) FROM TBL-TXN-FAILURE-REASON
016100                                            (TXN-IDX)
016200         LINE 13 COLUMN 25
016300         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
016400
016500 01  NOTFOUND-SCREEN.
016600     05  LINE 15 BLANK LINE      BACKGROUND-COLOR SC-RED.
016700     05  LINE 15 COLUMN  7
016800                 VALUE "TRANSACTION NOT FOUND"
016900         BACKGROUND-COLOR SC-RED    FOREGROUND-COLOR SC-YELLOW.
017000
017100 01  CLEAR-NOTFOUND-SCREEN.
017200     05  LINE 15 BLANK LINE      BACKGROUND-COLOR SC-BLUE.
017300
017400 01  CONFIRM-SCREEN.
017500     05  LINE 17 BLANK LINE      BACKGROUND-COLOR SC-BLACK.
017600     05                          PIC X(32) FROM CONFIRM-MESSAGE
017700         LINE 17 COLUMN  8
017800         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
017900     05                          PIC X(01) USING CONFIRM-SW
018000         LINE 17 COLUMN 40       BLINK AUTO
018100         BACKGROUND-COLOR SC-BLACK  FOREGROUND-COLOR SC-YELLOW.
018200
018300******************************************************************
018400 PROCEDURE                   DIVISION.
018500*-----------------------------------------------------------------
018600* Main procedure
018700*-----------------------------------------------------------------
018800 100-TRANSACTION-INQUIRY.
018900     PERFORM 200-INITIATE-TRANSACTION-INQUIRY.
019000     PERFORM 200-PROCEED-TRANSACTION-INQUIRY UNTIL CONFIRM-NO.
019100     PERFORM 200-TERMINATE-TRANSACTION-INQUIRY.
019200
019300     STOP RUN.
019400
019500******************************************************************
019600* Open the log, load it into the working table and close it -
019700* the whole run works off the in-memory table from here on.
019800*-----------------------------------------------------------------
019900 200-INITIATE-TRANSACTION-INQUIRY.
020000     PERFORM 300-OPEN-TRANSACTION-LOG.
020100     PERFORM 300-LOAD-TRANSACTION-TABLE UNTIL TXNLOG-EOF.
020200     CLOSE TRANSACTION-LOG-IN.
020300
020400*-----------------------------------------------------------------
020500* Accept one transaction id, search the table and show the
020600* record or the not-found screen, then ask to continue.
020700*-----------------------------------------------------------------
020800 200-PROCEED-TRANSACTION-INQUIRY.
020900     PERFORM 300-ENTER-TXN-ID.
021000     PERFORM 300-SEARCH-TRANSACTION-TABLE.
021100     IF  WS-INQUIRY-FOUND
021200         DISPLAY RESULT-SCREEN
021300     ELSE
021400         DISPLAY NOTFOUND-SCREEN
021500         ACCEPT  CLEAR-NOTFOUND-SCREEN
021600         DISPLAY CLEAR-NOTFOUND-SCREEN
021700     END-IF.
021800     PERFORM 300-ASK-CONTINUE.
021900
022000*-----------------------------------------------------------------
022100* Nothing left to close - TXNLOG was closed once the table was
022200* loaded - just tell the operator the job is finished.
022300*-----------------------------------------------------------------
022400 200-TERMINATE-TRANSACTION-INQUIRY.
022410     DISPLAY "TRANSACTIONS IN LOG THIS RUN. . . ." WS-TXN-COUNT.
022500     DISPLAY ERASE "TRANSACTION INQUIRY FINISHED!!! ".
022600
022700******************************************************************
022800 300-OPEN-TRANSACTION-LOG.
022900     OPEN INPUT TRANSACTION-LOG-IN.
023000
023100*-----------------------------------------------------------------
023200 300-LOAD-TRANSACTION-TABLE.
023300     READ TRANSACTION-LOG-IN
023400             AT END      MOVE "Y" TO TXNLOG-EOF-SW
023500             NOT AT END  PERFORM 400-ADD-TABLE-ENTRY.
023600
023700*-----------------------------------------------------------------
023800 400-ADD-TABLE-ENTRY.
023900     ADD  1 TO WS-TXN-COUNT.
024000     SET  TXN-IDX TO WS-TXN-COUNT.
024100     MOVE TXN-ID              TO TBL-TXN-ID (TXN-IDX).
024200     MOVE TXN-FROM-ACCT-ID    TO TBL-TXN-FROM-ACCT-ID (TXN-IDX).
024300     MOVE TXN-TO-ACCT-ID      TO TBL-TXN-TO-ACCT-ID (TXN-IDX).
024400     MOVE TXN-AMOUNT          TO TBL-TXN-AMOUNT (TXN-IDX).
024500     MOVE TXN-STATUS          TO TBL-TXN-STATUS (TXN-IDX).
024600     MOVE TXN-FAILURE-REASON  TO TBL-TXN-FAILURE-REASON (TXN-IDX).
024700
024800*-----------------------------------------------------------------
024900 300-ENTER-TXN-ID.
025000     MOVE SPACES TO WS-SEARCH-ID.
025100     DISPLAY OPENING-SCREEN.
025200     ACCEPT  SS-TXN-ID.
025300
025400*-----------------------------------------------------------------
025500* Search the table for the entered id.  Not found is a distinct
025600* condition, not a validation reject - it just clears the found
025700* switch and lets the caller show the not-found screen.
025800*-----------------------------------------------------------------
025900 300-SEARCH-TRANSACTION-TABLE.
026000     MOVE "N" TO WS-INQUIRY-FOUND-SW.
026100     SET  TXN-SRCH-IDX TO 1.
026200     SEARCH TXN-TABLE-ENTRY
026300         AT END
026400             CONTINUE
026500         WHEN TBL-TXN-ID (TXN-SRCH-IDX) = WS-SEARCH-ID
026600             SET  TXN-IDX          TO TXN-SRCH-IDX
026700             SET  WS-INQUIRY-FOUND TO TRUE
026800     END-SEARCH.
026900
027000*-----------------------------------------------------------------
027100 300-ASK-CONTINUE.
027200     DISPLAY CONFIRM-SCREEN.
027300     ACCEPT  CONFIRM-SCREEN.
