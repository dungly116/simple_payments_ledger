000100******************************************************************
000200* This program is the nightly transfer-posting run.  It loads
000300* the account master into a table (this build has no ISAM
000400* support, so a keyed master file is not available - the whole
000500* master is read into working storage and searched instead),
000600* reads the day's transfer requests in request order, validates
000700* and posts each one against the in-memory balances, and at end
000800* of run rewrites the account master and prints a run summary.
000900*
001000* Used File
001100*    - Account Master File : ACCTMSTR (read, then rewritten)
001200*    - Transfer Request File : TRNFILE
001300*    - Transaction Posting Log : TXNLOG
001400*    - Run Summary Report : ACCTRPT
001500******************************************************************
001600 IDENTIFICATION              DIVISION.
001700*-----------------------------------------------------------------
001800 PROGRAM-ID.                 TRANSFER-POST.
001900 AUTHOR.                     R HALVORSEN.
002000 INSTALLATION.               GREENFIELD SAVINGS BANK - I.S. DIV.
002100 DATE-WRITTEN.               APRIL 14, 1987.
002200 DATE-COMPILED.
002300 SECURITY.                   COMPANY CONFIDENTIAL - IS DEPT ONLY.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700*   04/14/87  R HALVORSEN   ORIGINAL PROGRAM - NIGHTLY TRANSFER   CR-0152
002800*                           POSTING RUN
002900*   11/03/88  R HALVORSEN   ACCOUNT TABLE RAISED FROM 200 TO      CR-0210
003000*                           500 ENTRIES, BRANCH GROWTH
003100*   02/19/90  T OKONKWO     BALANCE-EQUALS-AMOUNT TRANSFERS       CR-0313
003200*                           NOW POSTED INSTEAD OF REJECTED
003300*   11/18/93  M VANCE       FAILURE REASON TEXT NOW INCLUDES      CR-0602
003400*                           THE BALANCE AND THE AMOUNT REQUIRED
003500*   06/30/95  D ESPINOZA    VALIDATION ORDER CORRECTED TO         CR-0711
003600*                           MATCH THE WRITTEN PROCEDURE
003700*   01/05/99  J KOWALCZYK   Y2K REVIEW - PROGRAM HAS NO DATE      CR-0951
003800*                           FIELDS, NO CHANGE REQUIRED
003900*   11/02/01  M VANCE       RUN SUMMARY NOW SHOWS TOTAL AMOUNT    CR-1188
004000*                           POSTED, NOT JUST THE COUNTS
004100******************************************************************
004200 ENVIRONMENT                 DIVISION.
004300*-----------------------------------------------------------------
004400 CONFIGURATION               SECTION.
004500 SOURCE-COMPUTER.            IBM-370.
004600 OBJECT-COMPUTER.            IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS AMOUNT-SIGN-CLASS IS "+" THRU "-"
005000     UPSI-0 ON STATUS IS UPSI-0-ON.
005100*-----------------------------------------------------------------
005200 INPUT-OUTPUT                SECTION.
005300 FILE-CONTROL.
005400     SELECT  ACCT-MASTER-FILE
005500             ASSIGN TO ACCTMSTR
005600             ORGANIZATION IS LINE SEQUENTIAL.
005700
005800     SELECT  TRANSFER-FILE-IN
005900             ASSIGN TO TRNFILE
006000             ORGANIZATION IS LINE SEQUENTIAL.
006100
006200     SELECT  TRANSACTION-LOG-OUT
006300             ASSIGN TO TXNLOG
006400             ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT  RUN-SUMMARY-OUT
006700             ASSIGN TO ACCTRPT
006800             ORGANIZATION IS LINE SEQUENTIAL.
006900
007000******************************************************************
007100 DATA                        DIVISION.
007200*-----------------------------------------------------------------
007300 FILE                        SECTION.
007400 FD  ACCT-MASTER-FILE
007500     RECORD CONTAINS 30 CHARACTERS
007600     DATA RECORD IS ACCOUNT-RECORD.
007700     COPY "AccountRecord.cpy".
007800
007900 FD  TRANSFER-FILE-IN
008000     RECORD CONTAINS 44 CHARACTERS
008100     DATA RECORD IS TRANSFER-REQUEST-RECORD.
008200     COPY "TransferRequest.cpy".
008300
008400 FD  TRANSACTION-LOG-OUT
008500     RECORD CONTAINS 130 CHARACTERS
008600     DATA RECORD IS TRANSACTION-RECORD.
008700     COPY "TransactionRecord.cpy".
008800
008900 FD  RUN-SUMMARY-OUT
009000     RECORD CONTAINS 80 CHARACTERS
009100     DATA RECORD IS SUMMARY-LINE-OUT.
009200 01  SUMMARY-LINE-OUT            PIC X(80).
009300
009400*-----------------------------------------------------------------
009500 WORKING-STORAGE             SECTION.
009600*-----------------------------------------------------------------
009700 01  SWITCHES-AND-COUNTERS.
009800     05  ACCT-MASTER-EOF-SW          PIC X(01) VALUE "N".
009900         88  ACCT-MASTER-EOF                    VALUE "Y".
010000     05  TRANSFER-EOF-SW             PIC X(01) VALUE "N".
010100         88  TRANSFER-EOF                        VALUE "Y".
010200     05  UPSI-0-ON                   PIC X(01) VALUE "N".
010300     05  WS-ACCT-COUNT               PIC 9(05) VALUE ZEROS.
010400     05  WS-NEXT-TXN-SEQ             PIC 9(11) VALUE 1.
010500     05  WS-NEXT-TXN-SEQ-DSP         PIC 9(11).
010600*                           HIGH/LOW SPLIT RESERVED FOR A
010700*                           DUPLICATE-SERIAL CHECK, NOT USED
010800*                           BY THIS RELEASE.
010900     05  WS-NEXT-TXN-SEQ-PARTS REDEFINES WS-NEXT-TXN-SEQ-DSP.
011000         10  WS-NEXT-TXN-SEQ-HIGH    PIC 9(06).
011100         10  WS-NEXT-TXN-SEQ-LOW     PIC 9(05).
011200
011300 01  RUN-TOTALS.
011400     05  WS-REQ-PROCESSED-CNT        PIC 9(07) VALUE ZEROS.
011500     05  WS-REQ-COMPLETED-CNT        PIC 9(07) VALUE ZEROS.
011600     05  WS-REQ-FAILED-CNT           PIC 9(07) VALUE ZEROS.
011700     05  WS-TOTAL-AMOUNT-POSTED      PIC S9(12)V99
011800                                      VALUE ZEROS.
011900
012000*-----------------------------------------------------------------
012100* Account working table - substitutes for keyed random access
012200* to the account master, which this build cannot provide.
012300*-----------------------------------------------------------------
012400 01  ACCT-TABLE.
012500     05  ACCT-TABLE-ENTRY OCCURS 500 TIMES
012600                           INDEXED BY ACCT-IDX ACCT-SRCH-IDX.
012700         10  TBL-ACCT-ID              PIC X(14).
012800         10  TBL-ACCT-BALANCE         PIC S9(10)V99.
012900         10  TBL-ACCT-STATUS-CD       PIC X(01).
012950         10  FILLER                   PIC X(02).
013000
013100 01  WS-FROM-FOUND-SW                PIC X(01) VALUE "N".
013200     88  WS-FROM-FOUND                           VALUE "Y".
013300 01  WS-TO-FOUND-SW                  PIC X(01) VALUE "N".
013400     88  WS-TO-FOUND                             VALUE "Y".
013500 01  WS-TO-IDX-SAVE                  PIC 9(05) VALUE ZEROS.
013600
013700*-----------------------------------------------------------------
013800* Transfer-validation reject reasons (Transfer validation).
013900*-----------------------------------------------------------------
014000 01  WS-REJECT-REASON                PIC X(60).
014100 01  WS-VALIDATION-MESSAGES.
014200     05  WS-VAL-NULL-IDS             PIC X(40) VALUE
014300         "Account IDs cannot be null".
014400     05  WS-VAL-SAME-ACCT            PIC X(40) VALUE
014500         "Cannot transfer to the same account".
014600     05  WS-VAL-NULL-AMT             PIC X(40) VALUE
014700         "Amount cannot be null".
014800     05  WS-VAL-NOT-POSITIVE         PIC X(40) VALUE
014900         "Amount must be positive".
015000     05  WS-VAL-FROM-NOTFOUND        PIC X(40) VALUE
015100         "From account not found".
015200     05  WS-VAL-TO-NOTFOUND          PIC X(40) VALUE
015300         "To account not found".
015400
015500 01  WS-POST-LINK-AREA.
015600     05  WS-POST-FROM-BAL-OUT        PIC S9(10)V99.
015700     05  WS-POST-TO-BAL-OUT          PIC S9(10)V99.
015800     05  WS-POST-STATUS-OUT          PIC X(01).
015900     05  WS-POST-FAILURE-REASON      PIC X(60).
016000
016100*-----------------------------------------------------------------
016200* Run summary report lines - title, one detail line per count
016210* and a final total-amount line, each moved into the FD record.
016300*-----------------------------------------------------------------
016400 01  RPT-TITLE-LINE.
016500     05  FILLER                      PIC X(20) VALUE
016600         "TRANSFER-POST RUN SUMMARY".
016700     05  FILLER                      PIC X(60) VALUE SPACES.
016800
016900 01  RPT-DETAIL-LINE.
017000     05  RPT-CAPTION                 PIC X(24).
017100     05  RPT-COUNT                   PIC ZZZ,ZZ9.
017200     05  FILLER                      PIC X(49) VALUE SPACES.
017300
017400 01  RPT-AMOUNT-LINE.
017500     05  RPT-AMT-CAPTION             PIC X(24) VALUE
017600         "TOTAL AMOUNT POSTED".
017700     05  RPT-AMOUNT                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
017800     05  FILLER                      PIC X(44) VALUE SPACES.
017900
018000******************************************************************
018100 PROCEDURE                   DIVISION.
018200*-----------------------------------------------------------------
018300* Main procedure
018400*-----------------------------------------------------------------
018500 100-TRANSFER-POST.
018600     PERFORM 200-INITIATE-TRANSFER-POST.
018700     PERFORM 200-PROCEED-TRANSFER-POST UNTIL TRANSFER-EOF.
018800     PERFORM 200-TERMINATE-TRANSFER-POST.
018900
019000     STOP RUN.
019100
019200******************************************************************
019300* Open the files, load the account master into the working
019400* table, and read the very first transfer request.
019500*-----------------------------------------------------------------
019600 200-INITIATE-TRANSFER-POST.
019700     PERFORM 300-OPEN-INPUT-FILES.
019800     PERFORM 300-LOAD-ACCOUNT-TABLE UNTIL ACCT-MASTER-EOF.
019900     CLOSE ACCT-MASTER-FILE.
020000     OPEN OUTPUT TRANSACTION-LOG-OUT.
020100     PERFORM 300-READ-TRANSFER-FILE-IN.
020200
020300*-----------------------------------------------------------------
020400* Validate, post and log one transfer request; read the next.
020500*-----------------------------------------------------------------
020600 200-PROCEED-TRANSFER-POST.
020700     ADD  1 TO WS-REQ-PROCESSED-CNT.
020800     PERFORM 300-VALIDATE-TRANSFER-REQUEST.
020900     IF  WS-REJECT-REASON = SPACES
021000         PERFORM 300-FIND-FROM-ACCOUNT
021100         IF  WS-REJECT-REASON = SPACES
021200             PERFORM 300-FIND-TO-ACCOUNT
021300         END-IF
021400     END-IF.
021500     IF  WS-REJECT-REASON = SPACES
021600         PERFORM 300-POST-ONE-TRANSFER
021610     ELSE
021620         PERFORM 300-REJECT-ONE-TRANSFER
021700     END-IF.
021800     PERFORM 300-READ-TRANSFER-FILE-IN.
021900
022000*-----------------------------------------------------------------
022100* Rewrite the account master from the working table and print
022200* the run summary; close everything.
022300*-----------------------------------------------------------------
022400 200-TERMINATE-TRANSFER-POST.
022500     PERFORM 300-REWRITE-ACCOUNT-MASTER.
022600     PERFORM 300-PRINT-RUN-SUMMARY.
022700     CLOSE   TRANSFER-FILE-IN
022800             TRANSACTION-LOG-OUT
022900             RUN-SUMMARY-OUT.
023000
023100******************************************************************
023200 300-OPEN-INPUT-FILES.
023300     OPEN    INPUT   ACCT-MASTER-FILE
023400             INPUT   TRANSFER-FILE-IN
023500             OUTPUT  RUN-SUMMARY-OUT.
023600
023700*-----------------------------------------------------------------
023800 300-LOAD-ACCOUNT-TABLE.
023900     READ ACCT-MASTER-FILE
024000             AT END      MOVE "Y" TO ACCT-MASTER-EOF-SW
024100             NOT AT END  PERFORM 400-ADD-TABLE-ENTRY.
024200
024300*-----------------------------------------------------------------
024400 400-ADD-TABLE-ENTRY.
024500     ADD  1 TO WS-ACCT-COUNT.
024600     SET  ACCT-IDX TO WS-ACCT-COUNT.
024700     MOVE ACCT-ID      TO TBL-ACCT-ID (ACCT-IDX).
024800     MOVE ACCT-BALANCE TO TBL-ACCT-BALANCE (ACCT-IDX).
024900     MOVE ACCT-STATUS-CD TO TBL-ACCT-STATUS-CD (ACCT-IDX).
025000
025100*-----------------------------------------------------------------
025200 300-READ-TRANSFER-FILE-IN.
025300     READ TRANSFER-FILE-IN
025400             AT END      MOVE "Y" TO TRANSFER-EOF-SW.
025500
025600*-----------------------------------------------------------------
025700* Transfer validation, in the order the funds are checked: ids
025800* present, ids distinct, amount present, amount positive.  The
025900* at-most-two-decimal-place rule is structural (PIC S9(10)V99
026000* on TRN-AMOUNT), so no runtime scale test is coded.
026100*-----------------------------------------------------------------
026200 300-VALIDATE-TRANSFER-REQUEST.
026300     MOVE SPACES TO WS-REJECT-REASON.
026400     IF  TRN-FROM-ACCT-ID = SPACES OR LOW-VALUES
026500     OR  TRN-TO-ACCT-ID   = SPACES OR LOW-VALUES
026600         MOVE WS-VAL-NULL-IDS TO WS-REJECT-REASON
026700     ELSE
026800         IF  TRN-FROM-ACCT-ID = TRN-TO-ACCT-ID
026900             MOVE WS-VAL-SAME-ACCT TO WS-REJECT-REASON
027000         ELSE
027100             IF  TRN-AMOUNT = LOW-VALUES OR SPACES
027200                 MOVE WS-VAL-NULL-AMT TO WS-REJECT-REASON
027300             ELSE
027400                 IF  TRN-AMOUNT NOT > 0
027500                     MOVE WS-VAL-NOT-POSITIVE TO WS-REJECT-REASON
027600                 END-IF
027700             END-IF
027800         END-IF
027900     END-IF.
028000
028100*-----------------------------------------------------------------
028200* Not-found rule for the FROM account - a table SEARCH takes
028300* the place of a keyed READ on the account master.
028400*-----------------------------------------------------------------
028500 300-FIND-FROM-ACCOUNT.
028600     MOVE "N" TO WS-FROM-FOUND-SW.
028700     SET  ACCT-SRCH-IDX TO 1.
028800     SEARCH ACCT-TABLE-ENTRY
028900         AT END
029000             MOVE WS-VAL-FROM-NOTFOUND TO WS-REJECT-REASON
029100         WHEN TBL-ACCT-ID (ACCT-SRCH-IDX) = TRN-FROM-ACCT-ID
029200             SET  ACCT-IDX      TO ACCT-SRCH-IDX
029300             SET  WS-FROM-FOUND TO TRUE
029400     END-SEARCH.
029500
029600*-----------------------------------------------------------------
029700* Not-found rule for the TO account - same table SEARCH idiom.
029800*-----------------------------------------------------------------
029900 300-FIND-TO-ACCOUNT.
030000     MOVE "N" TO WS-TO-FOUND-SW.
030100     SET  ACCT-SRCH-IDX TO 1.
030200     SEARCH ACCT-TABLE-ENTRY
030300         AT END
030400             MOVE WS-VAL-TO-NOTFOUND TO WS-REJECT-REASON
030500         WHEN TBL-ACCT-ID (ACCT-SRCH-IDX) = TRN-TO-ACCT-ID
030600             MOVE ACCT-SRCH-IDX TO WS-TO-IDX-SAVE
030700             SET  WS-TO-FOUND   TO TRUE
030800     END-SEARCH.
030900
031000*-----------------------------------------------------------------
031100* Write the PENDING record, CALL POST-TRANSFER to do the
031200* compute, apply the result to the table and rewrite the
031300* TRANSACTION-RECORD with the final status.
031400*-----------------------------------------------------------------
031500 300-POST-ONE-TRANSFER.
031600     PERFORM 400-ASSIGN-TXN-ID.
031700     MOVE TRN-FROM-ACCT-ID TO TXN-FROM-ACCT-ID.
031800     MOVE TRN-TO-ACCT-ID   TO TXN-TO-ACCT-ID.
031900     MOVE TRN-AMOUNT       TO TXN-AMOUNT.
032000     SET  TXN-PENDING      TO TRUE.
032100     MOVE SPACES           TO TXN-FAILURE-REASON.
032200
032300     CALL "POST-TRANSFER" USING
032400             TBL-ACCT-BALANCE (ACCT-IDX)
032500             TBL-ACCT-BALANCE (WS-TO-IDX-SAVE)
032600             TRN-AMOUNT
032700             WS-POST-FROM-BAL-OUT
032800             WS-POST-TO-BAL-OUT
032900             WS-POST-STATUS-OUT
033000             WS-POST-FAILURE-REASON.
033100
033200     IF  WS-POST-STATUS-OUT = "C"
033300         MOVE WS-POST-FROM-BAL-OUT TO TBL-ACCT-BALANCE (ACCT-IDX)
033400         MOVE WS-POST-TO-BAL-OUT
033500                          TO TBL-ACCT-BALANCE (WS-TO-IDX-SAVE)
033600         SET  TXN-COMPLETED   TO TRUE
033700         ADD  1 TO WS-REQ-COMPLETED-CNT
033800         ADD  TRN-AMOUNT TO WS-TOTAL-AMOUNT-POSTED
033900     ELSE
034000         MOVE WS-POST-FAILURE-REASON TO TXN-FAILURE-REASON
034100         SET  TXN-FAILED      TO TRUE
034200         ADD  1 TO WS-REQ-FAILED-CNT
034300     END-IF.
034400
034500     WRITE TRANSACTION-RECORD.
034510
034520*-----------------------------------------------------------------
034530* A request rejected on validation or on the FROM/TO lookup never
034540* reaches POST-TRANSFER - log it to TXNLOG as FAILED with the
034550* reject reason text anyway, the same way AccountCreate.cbl logs
034560* a rejected new-account line, so the posting log carries one row
034570* per request received and PROCESSED reconciles with COMPLETED
034580* plus FAILED on the run summary.
034590*-----------------------------------------------------------------
034600 300-REJECT-ONE-TRANSFER.
034610     PERFORM 400-ASSIGN-TXN-ID.
034620     MOVE TRN-FROM-ACCT-ID TO TXN-FROM-ACCT-ID.
034630     MOVE TRN-TO-ACCT-ID   TO TXN-TO-ACCT-ID.
034640     MOVE TRN-AMOUNT       TO TXN-AMOUNT.
034650     SET  TXN-FAILED       TO TRUE.
034660     MOVE WS-REJECT-REASON TO TXN-FAILURE-REASON.
034670     WRITE TRANSACTION-RECORD.
034680     ADD  1 TO WS-REQ-FAILED-CNT.
034690
034700*-----------------------------------------------------------------
034800 400-ASSIGN-TXN-ID.
034900     MOVE WS-NEXT-TXN-SEQ TO WS-NEXT-TXN-SEQ-DSP.
035000     MOVE "TXN"           TO TXN-ID-PREFIX.
035100     MOVE WS-NEXT-TXN-SEQ-DSP TO TXN-ID-SERIAL.
035200     ADD  1 TO WS-NEXT-TXN-SEQ.
035300
035400*-----------------------------------------------------------------
035500 300-REWRITE-ACCOUNT-MASTER.
035600     OPEN OUTPUT ACCT-MASTER-FILE.
035700     SET  ACCT-IDX TO 1.
035800     PERFORM 400-REWRITE-ONE-ACCOUNT WS-ACCT-COUNT TIMES.
035900     CLOSE ACCT-MASTER-FILE.
036000
036100*-----------------------------------------------------------------
036200 400-REWRITE-ONE-ACCOUNT.
036300     INITIALIZE ACCOUNT-RECORD.
036400     MOVE TBL-ACCT-ID (ACCT-IDX)        TO ACCT-ID.
036500     MOVE TBL-ACCT-BALANCE (ACCT-IDX)   TO ACCT-BALANCE.
036600     MOVE TBL-ACCT-STATUS-CD (ACCT-IDX) TO ACCT-STATUS-CD.
036700     WRITE ACCOUNT-RECORD.
036800     SET  ACCT-IDX UP BY 1.
036900
037000*-----------------------------------------------------------------
037100* One control break - end of the TRANSFER-REQUESTS file - and
037200* one final total-amount-posted line.
037300*-----------------------------------------------------------------
037400 300-PRINT-RUN-SUMMARY.
037500     WRITE SUMMARY-LINE-OUT FROM RPT-TITLE-LINE.
037600     MOVE SPACES TO SUMMARY-LINE-OUT.
037700     WRITE SUMMARY-LINE-OUT.
037800
037900     MOVE "REQUESTS PROCESSED"     TO RPT-CAPTION.
038000     MOVE WS-REQ-PROCESSED-CNT     TO RPT-COUNT.
038100     WRITE SUMMARY-LINE-OUT FROM RPT-DETAIL-LINE.
038200
038300     MOVE "COMPLETED"              TO RPT-CAPTION.
038400     MOVE WS-REQ-COMPLETED-CNT     TO RPT-COUNT.
038500     WRITE SUMMARY-LINE-OUT FROM RPT-DETAIL-LINE.
038600
038700     MOVE "FAILED"                 TO RPT-CAPTION.
038800     MOVE WS-REQ-FAILED-CNT        TO RPT-COUNT.
038900     WRITE SUMMARY-LINE-OUT FROM RPT-DETAIL-LINE.
039000
039100     MOVE WS-TOTAL-AMOUNT-POSTED   TO RPT-AMOUNT.
039200     WRITE SUMMARY-LINE-OUT FROM RPT-AMOUNT-LINE.
