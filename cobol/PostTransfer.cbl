000100******************************************************************
000200* This subprogram is CALLed by TRANSFER-POST to perform the
000300* funds-sufficiency check and the debit/credit compute for one
000400* transfer request, given the current FROM and TO balances and
000500* the requested amount.  It never touches a file - it is a pure
000600* compute step, in the same spirit as COMPUTE-VALUE.
000700******************************************************************
000800 IDENTIFICATION              DIVISION.
000900*-----------------------------------------------------------------
001000 PROGRAM-ID.                 POST-TRANSFER.
001100 AUTHOR.                     R HALVORSEN.
001200 INSTALLATION.               GREENFIELD SAVINGS BANK - I.S. DIV.
001300 DATE-WRITTEN.               APRIL 9, 1987.
001400 DATE-COMPILED.
001500 SECURITY.                   COMPANY CONFIDENTIAL - IS DEPT ONLY.
001600*-----------------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------------
001900*   04/09/87  R HALVORSEN   ORIGINAL SUBPROGRAM                  CR-0151
001910*   08/11/88  T OKONKWO     ROUNDING NO LONGER CODED - AMOUNT     CR-0203
001920*                           AND BALANCE ALREADY CARRY 2 DECIMAL
001930*                           DIGITS ON INPUT
002000*   02/19/90  T OKONKWO     BALANCE-EQUALS-AMOUNT NOW ALLOWED    CR-0313
002100*                           (WAS REJECTED IN ERROR)
002110*   11/18/93  M VANCE       SHORTFALL MESSAGE NOW SHOWS THE       CR-0602
002120*                           BALANCE AND AMOUNT REQUIRED, TO
002130*                           MATCH TRANSFER-POST
002140*   07/02/96  D ESPINOZA    A NEGATIVE AMOUNT ON INPUT IS NOW      CR-0790
002150*                           TREATED AS A SHORTFALL INSTEAD OF
002160*                           BEING PASSED THROUGH
002200*   01/05/99  J KOWALCZYK   Y2K REVIEW - PROGRAM HAS NO DATE     CR-0951
002300*                           FIELDS OF ITS OWN AND PERFORMS NO
002305*                           DATE ARITHMETIC, NO CHANGE REQUIRED
002310*   11/02/01  M VANCE       ADDED PER-RUN CALL COUNT FOR THE      CR-1190
002320*                           OPERATIONS DAILY LOG, NO LOGIC CHANGE
002400******************************************************************
002500 ENVIRONMENT                 DIVISION.
002600*-----------------------------------------------------------------
002700 CONFIGURATION               SECTION.
002800 SOURCE-COMPUTER.            IBM-370.
002900 OBJECT-COMPUTER.            IBM-370.
003000*-----------------------------------------------------------------
003100 DATA                        DIVISION.
003200*-----------------------------------------------------------------
003300 WORKING-STORAGE             SECTION.
003310*                           CALL COUNT KEPT FOR THE DAILY RUN
003320*                           LOG ONLY - OPERATIONS ASKED FOR A
003330*                           TALLY OF HOW MANY TIMES THIS
003340*                           SUBPROGRAM FIRES PER TRANSFER RUN.
003350 77  WS-CALL-COUNT               PIC 9(07) VALUE ZEROS.
003400 01  WS-SHORTFALL-TEXT.
003500     05  FILLER                      PIC X(20) VALUE
003600         "Insufficient funds -".
003700     05  FILLER                      PIC X(10) VALUE
003800         " balance ".
003900     05  WS-SHORT-BALANCE            PIC Z(9)9.99-.
004000     05  FILLER                      PIC X(11) VALUE
004100         " required ".
004200     05  WS-SHORT-REQUIRED           PIC Z(9)9.99-.
004300
004400*-----------------------------------------------------------------
004500 LINKAGE                     SECTION.
004600*-----------------------------------------------------------------
004700 01  LINK-PARAMETERS.
004800     05  LS-FROM-BALANCE-IN          PIC S9(10)V99.
004900     05  LS-FROM-BALANCE-IN-PARTS REDEFINES LS-FROM-BALANCE-IN.
005000         10  LS-FROM-BALANCE-IN-WHL  PIC 9(10).
005100         10  LS-FROM-BALANCE-IN-CTS  PIC 9(02).
005200     05  LS-TO-BALANCE-IN            PIC S9(10)V99.
005300     05  LS-TO-BALANCE-IN-PARTS REDEFINES LS-TO-BALANCE-IN.
005400         10  LS-TO-BALANCE-IN-WHL    PIC 9(10).
005500         10  LS-TO-BALANCE-IN-CTS    PIC 9(02).
005600     05  LS-AMOUNT-IN                PIC S9(10)V99.
005700     05  LS-AMOUNT-IN-PARTS REDEFINES LS-AMOUNT-IN.
005800         10  LS-AMOUNT-IN-WHL        PIC 9(10).
005900         10  LS-AMOUNT-IN-CTS        PIC 9(02).
006000     05  LS-FROM-BALANCE-OUT         PIC S9(10)V99.
006100     05  LS-TO-BALANCE-OUT           PIC S9(10)V99.
006200     05  LS-POST-STATUS-OUT          PIC X(01).
006300         88  LS-POSTED                          VALUE "C".
006400         88  LS-NOT-POSTED                       VALUE "F".
006500     05  LS-FAILURE-REASON-OUT       PIC X(60).
006600
006700******************************************************************
006800 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
006900*-----------------------------------------------------------------
007000* Main procedure - checks that the FROM balance covers the
007100* requested amount, then posts the debit and credit together
007200* or neither at all.
007300*-----------------------------------------------------------------
007400 100-POST-TRANSFER.
007450     ADD  1 TO WS-CALL-COUNT.
007500     MOVE LS-FROM-BALANCE-IN TO LS-FROM-BALANCE-OUT.
007600     MOVE LS-TO-BALANCE-IN   TO LS-TO-BALANCE-OUT.
007700     MOVE SPACES             TO LS-FAILURE-REASON-OUT.
007800
007900     IF  LS-FROM-BALANCE-IN < LS-AMOUNT-IN
008000         PERFORM 200-BUILD-SHORTFALL-REASON
008100         SET LS-NOT-POSTED TO TRUE
008200     ELSE
008300         SUBTRACT LS-AMOUNT-IN FROM LS-FROM-BALANCE-OUT
008400         ADD      LS-AMOUNT-IN TO   LS-TO-BALANCE-OUT
008500         SET LS-POSTED TO TRUE
008600     END-IF.
008700
008800     EXIT    PROGRAM.
008900
009000*-----------------------------------------------------------------
009100* Build the "Insufficient funds" message text, carrying the
009200* balance on hand and the amount that was required.
009300*-----------------------------------------------------------------
009400 200-BUILD-SHORTFALL-REASON.
009500     MOVE LS-FROM-BALANCE-IN TO WS-SHORT-BALANCE.
009600     MOVE LS-AMOUNT-IN       TO WS-SHORT-REQUIRED.
009700     MOVE WS-SHORTFALL-TEXT  TO LS-FAILURE-REASON-OUT.
